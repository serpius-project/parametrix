000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For CRTRIG (Trigger / Payout Decision)        *
000400*     Shared by CRPAYD (U4) and CRSIMOB (U5) so both batch       *
000500*     drivers make the trigger call exactly the same way.        *
000600*                                                                *
000700*****************************************************************
000800* 23/01/26 vbc - Created.
000900*
001000 01  CRTRIG-LINKAGE-RECORD.
001100     03  TRG-HAZARD                  pic x(12).
001200     03  TRG-ERROR-FLAG               pic x(1).
001300         88  TRG-IN-ERROR                 value "Y".
001400         88  TRG-IS-CLEAN                 value "N".
001500     03  TRG-VALUE                   pic s9(7)v9(4) comp-3.
001600     03  TRG-THRESHOLD                pic s9(7)v9(4) comp-3.
001700     03  TRG-PAYOUT                   pic 9(9)v99 comp-3.
001800     03  TRG-STATUS                   pic x(5).
001900         88  TRG-STAT-OK                  value "OK   ".
002000         88  TRG-STAT-ERROR               value "ERROR".
002100     03  TRG-DIRECTION                pic x(11).
002200         88  TRG-HIGH-IS-BAD              value "HIGH-IS-BAD".
002300         88  TRG-LOW-IS-BAD               value "LOW-IS-BAD ".
002400     03  TRG-TRIGGERED                pic x(1).
002500         88  TRG-IS-TRIGGERED             value "Y".
002600         88  TRG-NOT-TRIGGERED            value "N".
002700     03  TRG-MARGIN                   pic s9(7)v9(4) comp-3.
002800     03  TRG-PAYOUT-DUE               pic 9(9)v99 comp-3.
002900*
