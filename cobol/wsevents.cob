000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Event File (EVENTS)                  *
000400*     Input to CRPRICE (U7) and CRQUAL (U8).  Also the layout   *
000500*     CRRAIN (U9) writes - CRRAIN fills EVT-TYPE with RAINFALL  *
000600*     and stamps the station index into EVT-STATION-IDX, which  *
000700*     otherwise sits blank/zero for a non-synthetic event.       *
000800*                                                                *
000900*****************************************************************
001000*  File size 70 bytes.
001100*
001200* 22/01/26 vbc - Created.
001300* 30/01/26 vbc - Dropped the EVT-TM-* time breakout - nothing ever
001400*                read the split fields, the raw EVT-TIME string is
001500*                all any caller needs. Ticket CR-122.
001600*
001700 01  EVENT-RECORD.
001800     03  EVT-TYPE                    pic x(12).
001900         88  EVT-IS-EARTHQUAKE           value "EARTHQUAKE  ".
002000         88  EVT-IS-RAINFALL             value "RAINFALL    ".
002100     03  EVT-TIME                    pic x(20).
002200     03  EVT-LAT                     pic s9(3)v9(4).
002300     03  EVT-LON                     pic s9(3)v9(4).
002400     03  EVT-VALUE                   pic s9(5)v9(4).
002500     03  EVT-UNIT-ID                 pic x(12).
002600     03  EVT-STATION-IDX             pic 9(3).
002700     03  filler                      pic x(6).
002800*
