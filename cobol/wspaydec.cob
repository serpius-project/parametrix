000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Payout Decision File (PAYDEC)        *
000400*     Output of CRPAYD (U4) and CRSIMOB (U5) - the decision     *
000500*     CRTRIG handed back, one record per observation.           *
000600*                                                                *
000700*****************************************************************
000800*  File size 100 bytes.
000900*
001000* 13/01/26 vbc - Created.
001100* 21/01/26 vbc - Re-laid-out to carry PD-DIRECTION and PD-MARGIN
001200*                separately rather than burying them in a status
001300*                code - underwriting wants the signed margin on
001400*                every decision line now, not just the triggered
001500*                ones.  Ticket CR-111.
001600* 30/01/26 vbc - Dropped PD-DT-* - no control total or break test
001700*                in CRPAYD reads it, PD-DATE is carried through
001800*                untouched. Ticket CR-122.
001900*
002000 01  PAYOUT-DECISION-RECORD.
002100     03  PD-STATUS                   pic x(5).
002200         88  PD-STAT-OK                   value "OK   ".
002300         88  PD-STAT-ERROR                value "ERROR".
002400     03  PD-HAZARD                   pic x(12).
002500     03  PD-DATE                     pic x(10).
002600     03  PD-TRIGGERED                 pic x(1).
002700         88  PD-IS-TRIGGERED              value "Y".
002800         88  PD-NOT-TRIGGERED              value "N".
002900     03  PD-VALUE                     pic s9(7)v9(4).
003000     03  PD-THRESHOLD                 pic s9(7)v9(4).
003100     03  PD-DIRECTION                 pic x(11).
003200         88  PD-HIGH-IS-BAD                value "HIGH-IS-BAD".
003300         88  PD-LOW-IS-BAD                 value "LOW-IS-BAD ".
003400     03  PD-MARGIN                    pic s9(7)v9(4).
003500     03  PD-PAYOUT                    pic 9(9)v99.
003600     03  PD-PAYOUT-DUE                pic 9(9)v99.
003700     03  filler                       pic x(6).
003800*
