000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For COMMON-MAPS10 (Numeric Primitives)        *
000400*     One record per call; M10-FUNCTION selects square root,    *
000500*     natural exp/log, sine, cosine or arcsine.  M10-ARG1 is     *
000600*     the only input most functions need; M10-ARG2 is spare     *
000700*     for ones that take two (currently none do, but CRDIST's    *
000800*     callers expect the slot to be here - ticket CR-120).       *
000900*                                                                *
001000*****************************************************************
001100* 23/01/26 vbc - Created.
001200*
001300 01  MAPS10-LINKAGE-RECORD.
001400     03  M10-FUNCTION                pic x(4).
001500         88  M10-FN-SQRT                 value "SQRT".
001600         88  M10-FN-EXPN                 value "EXPN".
001700         88  M10-FN-ALOG                 value "ALOG".
001800         88  M10-FN-SINE                 value "SINE".
001900         88  M10-FN-COSN                 value "COSN".
002000         88  M10-FN-ASIN                 value "ASIN".
002100     03  M10-ARG1                    pic s9(5)v9(9) comp-3.
002200     03  M10-ARG2                    pic s9(5)v9(9) comp-3.
002300     03  M10-RESULT                  pic s9(5)v9(9) comp-3.
002400     03  M10-STATUS                  pic x(1).
002500         88  M10-STAT-OK                  value "0".
002600         88  M10-STAT-BAD-DOMAIN          value "9".
002700*
