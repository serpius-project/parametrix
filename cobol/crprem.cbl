000100*****************************************************************
000200*                                                                *
000300*      CRPREM - Parametric Premium Calculator (Batch Driver)     *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crprem.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 14/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      14/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Loads the site parameter table, then for each
002600*                        quote request finds the nearest site, fits the
002700*                        site's hazard distribution and prices the
002800*                        policy by numerical integration of the tail
002900*                        loss.  One record in, one record out; control
003000*                        totals to SYSOUT at end of run.
003100*
003200*    Version.           1.00 of 14/01/2026.
003300*
003400*    Called modules.    crgeo, crdist.
003500*
003600* Changes:
003700* 14/01/26 vbc - 1.00 Created. Ticket CR-100.
003800* 21/01/26 vbc -      Severity integral widened from 50 to 200 panels -
003900*                     underwriting flagged the JohnsonSU book pricing
004000*                     short on the thin upper tail. Ticket CR-109.
004100* 27/01/26 vbc -      Added the not-finite-quantile fallback (threshold
004200*                     +/- 10 x scale) - GEV's bounded tail was sending
004300*                     CRDIST a domain error on a handful of sites.
004400* 29/01/26 vbc -      Added BB015-Apply-Defaults - QUOTEREQ records with
004500*                     N-MONTHS/PAYOUT/LOADING left at zero were pricing
004600*                     a zero premium instead of taking the standard
004700*                     12-month/10000/0.20 book defaults. Ticket CR-111.
004800*
004900 environment              division.
005000*=================================
005100*
005200 copy "envdiv.cob".
005300 input-output             section.
005400 file-control.
005500     select   SITEPARM-FILE   assign      "SITEPARM"
005600                               organization line sequential
005700                               status       WS-Siteparm-Status.
005800*
005900     select   QUOTEREQ-FILE   assign      "QUOTEREQ"
006000                               organization line sequential
006100                               status       WS-Quotereq-Status.
006200*
006300     select   QUOTEOUT-FILE   assign      "QUOTEOUT"
006400                               organization line sequential
006500                               status       WS-Quoteout-Status.
006600*
006700 data                     division.
006800*=================================
006900 file                     section.
007000*--------------------------------
007100*
007200 fd  SITEPARM-FILE.
007300     copy "wssiteparm.cob".
007400*
007500 fd  QUOTEREQ-FILE.
007600     copy "wsquotereq.cob".
007700*
007800 fd  QUOTEOUT-FILE.
007900     copy "wsquoteout.cob".
008000*
008100 working-storage section.
008200*------------------------
008300*
008400 01  WS-File-Statuses.
008500     03  WS-Siteparm-Status      pic xx value "00".
008600     03  WS-Quotereq-Status      pic xx value "00".
008700     03  WS-Quoteout-Status      pic xx value "00".
008800     03  WS-File-Msg             pic x(25).
008900*
009000 01  WS-Counters.
009100     03  WS-Requests-Read        pic 9(7) comp.
009200     03  WS-Quotes-Ok            pic 9(7) comp.
009300     03  WS-Rej-Unknown-Hazard   pic 9(7) comp.
009400     03  WS-Rej-No-Hazard        pic 9(7) comp.
009500     03  WS-Rej-Not-Converged    pic 9(7) comp.
009600     03  WS-Site-Count           pic 9(5) comp.
009700     03  Site-Ix                 pic 9(5) comp.
009800     03  WS-Panel-Ix             pic 9(5) comp.
009900*
010000 01  WS-Totals.
010100     03  WS-Total-Premium        comp-3 pic s9(9)v9(2).
010200*
010300*    Site table - loaded whole from SITEPARM at start of run.  Kept
010400*    separate from the FD record (ST- prefix) so the table survives
010500*    past the next READ of SITEPARM-FILE.
010600*
010700 01  WS-Site-Table.
010800     03  WS-Site-Entry occurs 500 times indexed by Tbl-Ix.
010900         05  ST-Name              pic x(30).
011000         05  ST-City              pic x(20).
011100         05  ST-Lat               comp-3 pic s9(3)v9(4).
011200         05  ST-Lon               comp-3 pic s9(3)v9(4).
011300         05  ST-Hazard            pic x(12).
011400         05  ST-Converged         pic x(1).
011500             88  ST-Fit-Ok            value "Y".
011600         05  ST-Param-A           comp-3 pic s9(5)v9(6).
011700         05  ST-Param-B           comp-3 pic s9(5)v9(6).
011800         05  ST-Param-C           comp-3 pic s9(5)v9(6).
011900         05  ST-Param-D           comp-3 pic s9(5)v9(6).
012000*
012100 01  WS-Work.
012200     03  WS-Best-Distance        comp-3 pic s9(5)v9(9).
012300     03  WS-Best-Ix              pic 9(5) comp.
012400     03  WS-Best-Name            pic x(30).
012500     03  WS-Hazard-Found-Flag    pic x(1).
012600         88  WS-Hazard-Found         value "Y".
012700     03  WS-Found-Ix             pic 9(5) comp.
012800     03  WS-Direction             pic x(1).
012900         88  WS-High-Is-Bad          value "H".
013000         88  WS-Low-Is-Bad           value "L".
013100     03  WS-Family                pic x(1).
013200     03  WS-Threshold            comp-3 pic s9(7)v9(9).
013300     03  WS-Prob                 comp-3 pic s9(1)v9(9).
013400     03  WS-Severity             comp-3 pic s9(7)v9(9).
013500*                                        kept for the DISPLAY trace -
013600*                                        UPSI-0 turns on under CR-109.
013700     03  WS-Severity-X             redefines WS-Severity
013800                                        pic x(9).
013900     03  WS-Loss-Month           comp-3 pic s9(7)v9(9).
014000     03  WS-Pure-Premium         comp-3 pic s9(9)v9(9).
014100*                                        kept for the DISPLAY trace -
014200*                                        UPSI-0 turns on under CR-109.
014300     03  WS-Pure-Premium-X         redefines WS-Pure-Premium
014400                                        pic x(10).
014500     03  WS-Premium-Usdc         comp-3 pic s9(9)v9(9).
014600     03  WS-Lo                   comp-3 pic s9(7)v9(9).
014700     03  WS-Hi                   comp-3 pic s9(7)v9(9).
014800     03  WS-H                    comp-3 pic s9(5)v9(9).
014900     03  WS-Xi                   comp-3 pic s9(7)v9(9).
015000     03  WS-Fi                   comp-3 pic s9(5)v9(9).
015100     03  WS-Integrand            comp-3 pic s9(7)v9(9).
015200     03  WS-Integral             comp-3 pic s9(9)v9(9).
015300*                                        kept for the DISPLAY trace -
015400*                                        UPSI-0 turns on under CR-109.
015500     03  WS-Integral-X             redefines WS-Integral
015600                                        pic x(10).
015700     03  WS-Scale-Proxy          comp-3 pic s9(5)v9(6).
015800*
015900*    Local copies of CRGEO's and CRDIST's linkage blocks - this
016000*    program is the CALLer, not the CALLed.
016100*
016200 copy "wscrgeo.cob".
016300 copy "wscrdist.cob".
016400*
016500 procedure division.
016600*====================
016700*
016800 aa000-Main.
016900     perform  aa010-Housekeeping   thru aa010-Housekeeping-Exit.
017000     perform  aa020-Load-Sites     thru aa020-Load-Sites-Exit.
017100     perform  aa030-Process-Requests thru aa030-Process-Requests-Exit.
017200     perform  aa090-Wrapup         thru aa090-Wrapup-Exit.
017300     stop     run.
017400*
017500 aa010-Housekeeping.
017600     move     zero to WS-Requests-Read  WS-Quotes-Ok
017700                       WS-Rej-Unknown-Hazard WS-Rej-No-Hazard
017800                       WS-Rej-Not-Converged  WS-Total-Premium
017900                       WS-Site-Count.
018000     open     input  SITEPARM-FILE  QUOTEREQ-FILE.
018100     open     output QUOTEOUT-FILE.
018200 aa010-Housekeeping-Exit.
018300     exit.
018400*
018500*****************************************************************
018600*  aa020-Load-Sites - whole SITEPARM file into WS-Site-Table.    *
018700*****************************************************************
018800*
018900 aa020-Load-Sites.
019000     read     SITEPARM-FILE at end go to aa020-Load-Sites-Exit.
019100     add      1 to WS-Site-Count.
019200     set      Tbl-Ix to WS-Site-Count.
019300     move     SIT-NAME       to ST-Name      (Tbl-Ix).
019400     move     SIT-CITY       to ST-City      (Tbl-Ix).
019500     move     SIT-LAT        to ST-Lat       (Tbl-Ix).
019600     move     SIT-LON        to ST-Lon       (Tbl-Ix).
019700     move     SIT-HAZARD     to ST-Hazard    (Tbl-Ix).
019800     move     SIT-CONVERGED  to ST-Converged (Tbl-Ix).
019900     move     SIT-PARAM-A    to ST-Param-A   (Tbl-Ix).
020000     move     SIT-PARAM-B    to ST-Param-B   (Tbl-Ix).
020100     move     SIT-PARAM-C    to ST-Param-C   (Tbl-Ix).
020200     move     SIT-PARAM-D    to ST-Param-D   (Tbl-Ix).
020300     go to    aa020-Load-Sites.
020400 aa020-Load-Sites-Exit.
020500     exit.
020600*
020700*****************************************************************
020800*  aa030-Process-Requests - one QUOTEOUT record per QUOTEREQ.    *
020900*****************************************************************
021000*
021100 aa030-Process-Requests.
021200     read     QUOTEREQ-FILE at end go to aa030-Process-Requests-Exit.
021300     add      1 to WS-Requests-Read.
021400     perform  bb010-One-Request thru bb010-One-Request-Exit.
021500     go to    aa030-Process-Requests.
021600 aa030-Process-Requests-Exit.
021700     exit.
021800*
021900 bb010-One-Request.
022000     move     REQ-ID         to QR-REQ-ID.
022100     move     REQ-HAZARD     to QR-HAZARD.
022200     move     zero           to QR-DISTANCE-KM.
022300     move     spaces         to QR-SITE-NAME QR-CITY.
022400     move     zero           to QR-EXCEED-PROB QR-EXP-SEVERITY
022500                                 QR-EXP-LOSS-MONTH QR-PURE-PREMIUM
022600                                 QR-PREMIUM-USDC.
022700*
022800     perform  bb015-Apply-Defaults   thru bb015-Apply-Defaults-Exit.
022900*
023000     if       REQ-HAZARD not = "FLOOD" and REQ-HAZARD not = "HEATWAVE"
023100          and REQ-HAZARD not = "WATERSTRESS"
023200          and REQ-HAZARD not = "DROUGHT"
023300              move   "UH" to QR-STATUS
023400              add    1 to WS-Rej-Unknown-Hazard
023500              write  QUOTE-RESULT-RECORD
023600              go to  bb010-One-Request-Exit.
023700*
023800     perform  cc010-Direction-And-Family thru
023900              cc010-Direction-And-Family-Exit.
024000     perform  cc020-Find-Nearest-Site    thru
024100              cc020-Find-Nearest-Site-Exit.
024200     compute  QR-DISTANCE-KM rounded = WS-Best-Distance.
024300     move     ST-Name (WS-Best-Ix) to QR-SITE-NAME.
024400     move     ST-City (WS-Best-Ix) to QR-CITY.
024500*
024600     perform  cc030-Find-Hazard-Entry    thru
024700              cc030-Find-Hazard-Entry-Exit.
024800     if       not WS-Hazard-Found
024900              move   "NH" to QR-STATUS
025000              add    1 to WS-Rej-No-Hazard
025100              write  QUOTE-RESULT-RECORD
025200              go to  bb010-One-Request-Exit.
025300     if       not ST-Fit-Ok (WS-Found-Ix)
025400              move   "NC" to QR-STATUS
025500              add    1 to WS-Rej-Not-Converged
025600              write  QUOTE-RESULT-RECORD
025700              go to  bb010-One-Request-Exit.
025800*
025900     move     ST-Param-A (WS-Found-Ix) to Crd-Param-A.
026000     move     ST-Param-B (WS-Found-Ix) to Crd-Param-B.
026100     move     ST-Param-C (WS-Found-Ix) to Crd-Param-C.
026200     move     ST-Param-D (WS-Found-Ix) to Crd-Param-D.
026300     move     WS-Family                to Crd-Family.
026400     move     REQ-THRESHOLD            to WS-Threshold.
026500*
026600     perform  bb020-Exceedance-Prob  thru bb020-Exceedance-Prob-Exit.
026700     perform  bb030-Severity         thru bb030-Severity-Exit.
026800*
026900     compute  WS-Loss-Month   = WS-Prob * WS-Severity.
027000     compute  WS-Pure-Premium = WS-Loss-Month * REQ-N-MONTHS.
027100     if       UPSI-0 ON
027200              display "CRPREM TRACE PURE-PREMIUM=" WS-Pure-Premium-X.
027300     compute  WS-Premium-Usdc = WS-Prob * REQ-N-MONTHS * REQ-PAYOUT
027400                * (1 + REQ-LOADING).
027500*
027600     move     "OK" to QR-STATUS.
027700     compute  QR-EXCEED-PROB      rounded = WS-Prob.
027800     compute  QR-EXP-SEVERITY     rounded = WS-Severity.
027900     compute  QR-EXP-LOSS-MONTH   rounded = WS-Loss-Month.
028000     compute  QR-PURE-PREMIUM     rounded = WS-Pure-Premium.
028100     compute  QR-PREMIUM-USDC     rounded = WS-Premium-Usdc.
028200     add      1 to WS-Quotes-Ok.
028300     add      QR-PREMIUM-USDC to WS-Total-Premium.
028400     write    QUOTE-RESULT-RECORD.
028500 bb010-One-Request-Exit.
028600     exit.
028700*
028800*****************************************************************
028900*  bb015-Apply-Defaults - book defaults for the three quote        *
029000*  parameters underwriting lets a broker leave blank: a zero       *
029100*  (unsupplied) N-MONTHS, PAYOUT or LOADING takes the standard     *
029200*  12-month / USDC 10000.00 / 20% book rate instead of pricing a   *
029300*  zero premium. Ticket CR-111.                                   *
029400*****************************************************************
029500*
029600 bb015-Apply-Defaults.
029700     if       REQ-N-MONTHS = zero
029800              move     12 to REQ-N-MONTHS.
029900     if       REQ-PAYOUT = zero
030000              move     10000.00 to REQ-PAYOUT.
030100     if       REQ-LOADING = zero
030200              move     0.2000 to REQ-LOADING.
030300 bb015-Apply-Defaults-Exit.
030400     exit.
030500*
030600*****************************************************************
030700*  cc010-Direction-And-Family - the fixed hazard maps.           *
030800*****************************************************************
030900*
031000 cc010-Direction-And-Family.
031100     evaluate REQ-HAZARD
031200         when "FLOOD"
031300              move "H" to WS-Direction
031400              move "W" to WS-Family
031500         when "HEATWAVE"
031600              move "H" to WS-Direction
031700              move "G" to WS-Family
031800         when "WATERSTRESS"
031900              move "L" to WS-Direction
032000              move "L" to WS-Family
032100         when "DROUGHT"
032200              move "L" to WS-Direction
032300              move "J" to WS-Family
032400     end-evaluate.
032500 cc010-Direction-And-Family-Exit.
032600     exit.
032700*
032800*****************************************************************
032900*  cc020-Find-Nearest-Site - strict minimum haversine distance   *
033000*  over the whole table; ties keep the first encountered.        *
033100*****************************************************************
033200*
033300 cc020-Find-Nearest-Site.
033400     move     99999.999999999 to WS-Best-Distance.
033500     move     1           to WS-Best-Ix.
033600     move     REQ-LAT     to GEO-LAT-1.
033700     move     REQ-LON     to GEO-LON-1.
033800     perform  cc021-Scan-One-Site thru cc021-Scan-One-Site-Exit
033900              varying Site-Ix from 1 by 1 until Site-Ix > WS-Site-Count.
034000     move     ST-Name (WS-Best-Ix) to WS-Best-Name.
034100 cc020-Find-Nearest-Site-Exit.
034200     exit.
034300*
034400 cc021-Scan-One-Site.
034500     set      Tbl-Ix to Site-Ix.
034600     move     ST-Lat (Tbl-Ix) to GEO-LAT-2.
034700     move     ST-Lon (Tbl-Ix) to GEO-LON-2.
034800     call     "crgeo" using Crgeo-Linkage-Record.
034900     if       GEO-DISTANCE-KM < WS-Best-Distance
035000              move  GEO-DISTANCE-KM to WS-Best-Distance
035100              move  Site-Ix         to WS-Best-Ix.
035200 cc021-Scan-One-Site-Exit.
035300     exit.
035400*
035500*****************************************************************
035600*  cc030-Find-Hazard-Entry - among the entries sharing the       *
035700*  nearest site's name, locate the one for REQ-HAZARD.           *
035800*****************************************************************
035900*
036000 cc030-Find-Hazard-Entry.
036100     move     "N" to WS-Hazard-Found-Flag.
036200     set      Tbl-Ix to 1.
036300     search   WS-Site-Entry at end go to cc030-Find-Hazard-Entry-Exit
036400              when ST-Name (Tbl-Ix) = WS-Best-Name
036500               and ST-Hazard (Tbl-Ix) = REQ-HAZARD
036600                   move "Y"   to WS-Hazard-Found-Flag
036700                   move Tbl-Ix to WS-Found-Ix.
036800 cc030-Find-Hazard-Entry-Exit.
036900     exit.
037000*
037100*****************************************************************
037200*  bb020-Exceedance-Prob - survival for HIGH-IS-BAD, cdf for     *
037300*  LOW-IS-BAD.                                                    *
037400*****************************************************************
037500*
037600 bb020-Exceedance-Prob.
037700     move     WS-Threshold to Crd-Arg.
037800     if       WS-High-Is-Bad
037900              move "S" to Crd-Function
038000     else
038100              move "C" to Crd-Function.
038200     call     "crdist" using Crdist-Linkage-Record.
038300     move     Crd-Result   to WS-Prob.
038400 bb020-Exceedance-Prob-Exit.
038500     exit.
038600*
038700*****************************************************************
038800*  bb030-Severity - conditional expected severity by composite   *
038900*  trapezoid rule, 200 panels, per the loss-integral convention   *
039000*  underwriting signed off on. Floored at zero.                  *
039100*****************************************************************
039200*
039300 bb030-Severity.
039400     if       WS-Prob < 0.000000000001
039500              move     zero to WS-Severity
039600              go to    bb030-Severity-Exit.
039700*
039800     evaluate true
039900         when Crd-Fam-Weibull          move ST-Param-C (WS-Found-Ix)
040000                                             to WS-Scale-Proxy
040100         when Crd-Fam-Gev               move ST-Param-C (WS-Found-Ix)
040200                                             to WS-Scale-Proxy
040300         when Crd-Fam-Logit-Normal      move ST-Param-B (WS-Found-Ix)
040400                                             to WS-Scale-Proxy
040500         when Crd-Fam-Johnson-Su        move ST-Param-D (WS-Found-Ix)
040600                                             to WS-Scale-Proxy
040700     end-evaluate.
040800*
040900     if       WS-High-Is-Bad
041000              move    WS-Threshold to WS-Lo
041100              move    0.99999      to Crd-Arg
041200              move    "Q"          to Crd-Function
041300              call    "crdist" using Crdist-Linkage-Record
041400              if      Crd-Stat-Ok
041500                      move Crd-Result to WS-Hi
041600              else
041700                      compute WS-Hi = WS-Threshold + (10 * WS-Scale-Proxy)
041800              end-if
041900     else
042000              move    WS-Threshold to WS-Hi
042100              move    0.00001      to Crd-Arg
042200              move    "Q"          to Crd-Function
042300              call    "crdist" using Crdist-Linkage-Record
042400              if      Crd-Stat-Ok
042500                      move Crd-Result to WS-Lo
042600              else
042700                      compute WS-Lo = WS-Threshold - (10 * WS-Scale-Proxy)
042800              end-if.
042900*
043000     compute  WS-H = (WS-Hi - WS-Lo) / 200.
043100     move     zero to WS-Integral.
043200     perform  cc031-Panel thru cc031-Panel-Exit
043300              varying WS-Panel-Ix from 0 by 1 until WS-Panel-Ix > 200.
043400     compute  WS-Severity = (WS-Integral * WS-H) / WS-Prob.
043500     if       WS-Severity < zero
043600              move zero to WS-Severity.
043700     if       UPSI-0 ON
043800              display "CRPREM TRACE SEVERITY=" WS-Severity-X.
043900 bb030-Severity-Exit.
044000     exit.
044100*
044200 cc031-Panel.
044300     compute  WS-Xi = WS-Lo + (WS-Panel-Ix * WS-H).
044400     move     WS-Xi  to Crd-Arg.
044500     move     "D"    to Crd-Function.
044600     call     "crdist" using Crdist-Linkage-Record.
044700     move     Crd-Result to WS-Fi.
044800     if       WS-High-Is-Bad
044900              compute WS-Integrand = (WS-Xi - WS-Threshold) * WS-Fi
045000     else
045100              compute WS-Integrand = (WS-Threshold - WS-Xi) * WS-Fi.
045200     if       WS-Panel-Ix = 0 or WS-Panel-Ix = 200
045300              compute WS-Integrand = WS-Integrand * 0.5.
045400     add      WS-Integrand to WS-Integral.
045500     if       UPSI-0 ON
045600              display "CRPREM TRACE INTEGRAL=" WS-Integral-X.
045700 cc031-Panel-Exit.
045800     exit.
045900*
046000*****************************************************************
046100*  aa090-Wrapup - close files, print the U1 control totals.      *
046200*****************************************************************
046300*
046400 aa090-Wrapup.
046500     close    SITEPARM-FILE QUOTEREQ-FILE QUOTEOUT-FILE.
046600     display  "CRPREM - PREMIUM CALCULATOR - CONTROL TOTALS".
046700     display  "REQUESTS READ............. " WS-Requests-Read.
046800     display  "QUOTES OK.................. " WS-Quotes-Ok.
046900     display  "REJECTED-UNKNOWN-HAZARD.... " WS-Rej-Unknown-Hazard.
047000     display  "REJECTED-NO-HAZARD-AT-SITE.. " WS-Rej-No-Hazard.
047100     display  "REJECTED-NOT-CONVERGED...... " WS-Rej-Not-Converged.
047200     display  "TOTAL PREMIUM USDC.......... " WS-Total-Premium.
047300 aa090-Wrapup-Exit.
047400     exit.
