000100*****************************************************************
000200*                                                                *
000300*             Great-Circle Distance - Haversine Formula          *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crgeo.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 12/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      12/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Haversine great-circle distance, Earth radius
002600*                        taken as 6371.0 km.  Used by CRPREM (U1) for
002700*                        nearest-site search and by CRQUAL (U8) for the
002800*                        GEO-RADIUS and LEGACY EARTHQUAKE trigger rules.
002900*
003000*    Version.           1.00 of 12/01/2026.
003100*
003200*    Called modules.    common-maps10.
003300*
003400* Changes:
003500* 12/01/26 vbc - 1.00 Created for CRPREM's nearest-site search.
003600*                     Ticket CR-105.
003700* 18/01/26 vbc -      Picked up by CRQUAL for the GEO-RADIUS rule -
003800*                     no change needed, just a second caller.
003900*
004000 environment              division.
004100*=================================
004200*
004300 copy "envdiv.cob".
004400 input-output             section.
004500*--------------------------------
004600*
004700 data                     division.
004800*=================================
004900 working-storage section.
005000*------------------------
005100*
005200 01  WS-Constants.
005300     03  WS-Earth-R-Km       comp-3    pic s9(5)v9(4) value 6371.0000.
005400     03  WS-Deg-To-Rad       comp-3    pic s9(1)v9(9) value 0.017453293.
005500*
005600 01  WS-Work.
005700     03  WS-Lat1-Rad         comp-3    pic s9(3)v9(9).
005800     03  WS-Lat2-Rad         comp-3    pic s9(3)v9(9).
005900     03  WS-Dlat-Rad         comp-3    pic s9(3)v9(9).
006000*                                        kept for the DISPLAY trace -
006100*                                        UPSI-0 turns on under CR-105.
006200     03  WS-Dlat-Rad-X        redefines WS-Dlat-Rad
006300                                        pic x(7).
006400     03  WS-Dlon-Rad         comp-3    pic s9(3)v9(9).
006500     03  WS-Sin-Half-Dlat    comp-3    pic s9(3)v9(9).
006600     03  WS-Sin-Half-Dlon    comp-3    pic s9(3)v9(9).
006700     03  WS-Cos-Lat1         comp-3    pic s9(3)v9(9).
006800*                                        kept for the DISPLAY trace -
006900*                                        UPSI-0 turns on under CR-105.
007000     03  WS-Cos-Lat1-X        redefines WS-Cos-Lat1
007100                                        pic x(7).
007200     03  WS-Cos-Lat2         comp-3    pic s9(3)v9(9).
007300     03  WS-A-Term           comp-3    pic s9(3)v9(9).
007400*                                        kept for the DISPLAY trace -
007500*                                        UPSI-0 turns on under CR-105.
007600     03  WS-A-Term-X          redefines WS-A-Term
007700                                        pic x(7).
007800*
007900*    Local copy of common-maps10's linkage block - this program
008000*    is the CALLer of maps10, not the CALLed, so the record lives
008100*    here in working storage and gets passed down by reference.
008200*
008300 copy "wsmaps10.cob".
008400*
008500 linkage                  section.
008600*---------------------------------
008700*
008800 copy "wscrgeo.cob".
008900*
009000 procedure division using Crgeo-Linkage-Record.
009100*===============================================
009200*
009300 aa000-Main.
009400     compute  WS-Lat1-Rad = Geo-Lat-1 * WS-Deg-To-Rad.
009500     compute  WS-Lat2-Rad = Geo-Lat-2 * WS-Deg-To-Rad.
009600     compute  WS-Dlat-Rad = (Geo-Lat-2 - Geo-Lat-1) * WS-Deg-To-Rad.
009700     if       UPSI-0 ON
009800             display "CRGEO TRACE DLAT-RAD=" WS-Dlat-Rad-X.
009900     compute  WS-Dlon-Rad = (Geo-Lon-2 - Geo-Lon-1) * WS-Deg-To-Rad.
010000*
010100     move     "SINE"               to M10-Function.
010200     compute  M10-Arg1 = WS-Dlat-Rad / 2.
010300     call     "common-maps10" using Maps10-Linkage-Record.
010400     move     M10-Result           to WS-Sin-Half-Dlat.
010500*
010600     move     "SINE"               to M10-Function.
010700     compute  M10-Arg1 = WS-Dlon-Rad / 2.
010800     call     "common-maps10" using Maps10-Linkage-Record.
010900     move     M10-Result           to WS-Sin-Half-Dlon.
011000*
011100     move     "COSN"               to M10-Function.
011200     move     WS-Lat1-Rad          to M10-Arg1.
011300     call     "common-maps10" using Maps10-Linkage-Record.
011400     move     M10-Result           to WS-Cos-Lat1.
011500     if       UPSI-0 ON
011600             display "CRGEO TRACE COS-LAT1=" WS-Cos-Lat1-X.
011700*
011800     move     "COSN"               to M10-Function.
011900     move     WS-Lat2-Rad          to M10-Arg1.
012000     call     "common-maps10" using Maps10-Linkage-Record.
012100     move     M10-Result           to WS-Cos-Lat2.
012200*
012300     compute  WS-A-Term = (WS-Sin-Half-Dlat * WS-Sin-Half-Dlat)
012400                + (WS-Cos-Lat1 * WS-Cos-Lat2
012500                   * WS-Sin-Half-Dlon * WS-Sin-Half-Dlon).
012600     if       UPSI-0 ON
012700             display "CRGEO TRACE A-TERM=" WS-A-Term-X.
012800*
012900     move     "SQRT"               to M10-Function.
013000     move     WS-A-Term            to M10-Arg1.
013100     call     "common-maps10" using Maps10-Linkage-Record.
013200*
013300     move     "ASIN"               to M10-Function.
013400     move     M10-Result           to M10-Arg1.
013500     call     "common-maps10" using Maps10-Linkage-Record.
013600*
013700     compute  Geo-Distance-Km rounded = 2 * WS-Earth-R-Km * M10-Result.
013800*
013900     goback.
014000*
014100 zz999-Program-Exit.
014200     exit     program.
