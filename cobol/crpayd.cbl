000100*****************************************************************
000200*                                                                *
000300*       CRPAYD - Trigger / Payout Evaluator (Batch Driver)       *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crpayd.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 16/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      16/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Reads the observation-and-policy file, hands
002600*                        each record to CRTRIG for the trigger test and
002700*                        writes the decision.  One record in, one out;
002800*                        control totals to SYSOUT at end of run.
002900*
003000*    Version.           1.00 of 16/01/2026.
003100*
003200*    Called modules.    crtrig.
003300*
003400* Changes:
003500* 16/01/26 vbc - 1.00 Created. Ticket CR-107.
003600* 30/01/26 vbc -      WS-Policies-Triggered-X was redefining its own
003700*                     field pic-for-pic - no alternate view, just a
003800*                     duplicate.  Re-cut as the PIC X trace view the
003900*                     rest of the suite uses, gave WS-Policies-
004000*                     Evaluated the same treatment, and dropped
004100*                     WS-Trig-Redef-1 - sixty bytes of filler over
004200*                     CRTRIG's linkage block that nothing ever read.
004300*                     Ticket CR-123.
004400*
004500 environment              division.
004600*=================================
004700*
004800 copy "envdiv.cob".
004900 input-output             section.
005000 file-control.
005100     select   OBSIN-FILE       assign      "OBSIN"
005200                                organization line sequential
005300                                status       WS-Obsin-Status.
005400*
005500     select   PAYDEC-FILE      assign      "PAYDEC"
005600                                organization line sequential
005700                                status       WS-Paydec-Status.
005800*
005900 data                     division.
006000*=================================
006100 file                     section.
006200*--------------------------------
006300*
006400 fd  OBSIN-FILE.
006500     copy "wsobsin.cob".
006600*
006700 fd  PAYDEC-FILE.
006800     copy "wspaydec.cob".
006900*
007000 working-storage section.
007100*------------------------
007200*
007300 01  WS-File-Statuses.
007400     03  WS-Obsin-Status         pic xx value "00".
007500     03  WS-Paydec-Status        pic xx value "00".
007600*
007700 01  WS-Counters.
007800     03  WS-Policies-Evaluated   pic 9(7) comp.
007900*                                        kept for the DISPLAY trace -
008000*                                        UPSI-0 turns on under CR-107.
008100     03  WS-Policies-Evaluated-X redefines WS-Policies-Evaluated
008200                                        pic x(7).
008300     03  WS-Policies-Triggered   pic 9(7) comp.
008400*                                        kept for the DISPLAY trace -
008500*                                        UPSI-0 turns on under CR-107.
008600     03  WS-Policies-Triggered-X redefines WS-Policies-Triggered
008700                                        pic x(7).
008800*
008900 01  WS-Totals.
009000     03  WS-Total-Payout-Due     comp-3 pic s9(9)v9(2).
009100*                                        kept for the DISPLAY trace -
009200*                                        UPSI-0 turns on under CR-107.
009300     03  WS-Total-Payout-Due-X     redefines WS-Total-Payout-Due
009400                                        pic x(6).
009500*
009600*    Local copy of CRTRIG's linkage block - this program is the
009700*    CALLer, not the CALLed.
009800*
009900 copy "wscrtrig.cob".
010000*
010100 procedure division.
010200*====================
010300*
010400 aa000-Main.
010500     perform  aa010-Housekeeping       thru aa010-Housekeeping-Exit.
010600     perform  aa020-Process-Observations
010700                                 thru
010800                                      aa020-Process-Observations-Exit.
010900     perform  aa090-Wrapup             thru aa090-Wrapup-Exit.
011000     stop     run.
011100*
011200 aa010-Housekeeping.
011300     move     zero to WS-Policies-Evaluated WS-Policies-Triggered
011400                       WS-Total-Payout-Due.
011500     open     input  OBSIN-FILE.
011600     open     output PAYDEC-FILE.
011700 aa010-Housekeeping-Exit.
011800     exit.
011900*
012000 aa020-Process-Observations.
012100     read     OBSIN-FILE at end go to aa020-Process-Observations-Exit.
012200     add      1 to WS-Policies-Evaluated.
012300     perform  bb010-One-Observation thru bb010-One-Observation-Exit.
012400     go to    aa020-Process-Observations.
012500 aa020-Process-Observations-Exit.
012600     exit.
012700*
012800*****************************************************************
012900*  bb010-One-Observation - build CRTRIG's linkage block from the *
013000*  OBSIN record, call it, move the decision to PAYDEC.           *
013100*****************************************************************
013200*
013300 bb010-One-Observation.
013400     move     OBS-HAZARD            to TRG-Hazard.
013500     move     OBS-ERROR-FLAG        to TRG-Error-Flag.
013600     move     OBS-VALUE             to TRG-Value.
013700     move     OBS-POLICY-THRESHOLD  to TRG-Threshold.
013800     move     OBS-POLICY-PAYOUT     to TRG-Payout.
013900     call     "crtrig" using Crtrig-Linkage-Record.
014000*
014100     move     TRG-Status     to PD-Status.
014200     move     OBS-HAZARD     to PD-Hazard.
014300     move     OBS-DATE       to PD-Date.
014400     move     TRG-Triggered  to PD-Triggered.
014500     move     TRG-Value      to PD-Value.
014600     move     TRG-Threshold  to PD-Threshold.
014700     move     TRG-Direction  to PD-Direction.
014800     move     TRG-Margin     to PD-Margin.
014900     move     TRG-Payout     to PD-Payout.
015000     move     TRG-Payout-Due to PD-Payout-Due.
015100     write    PAYOUT-DECISION-RECORD.
015200*
015300     if       TRG-Is-Triggered
015400              add 1 to WS-Policies-Triggered
015500              add TRG-Payout-Due to WS-Total-Payout-Due.
015600 bb010-One-Observation-Exit.
015700     exit.
015800*
015900 aa090-Wrapup.
016000     close    OBSIN-FILE PAYDEC-FILE.
016100     display  "CRPAYD - TRIGGER/PAYOUT EVALUATOR - CONTROL TOTALS".
016200     display  "POLICIES EVALUATED......... " WS-Policies-Evaluated.
016300     if       UPSI-0 ON
016400              display "CRPAYD TRACE EVALUATED=" WS-Policies-Evaluated-X.
016500     display  "TRIGGERED................... " WS-Policies-Triggered.
016600     if       UPSI-0 ON
016700              display "CRPAYD TRACE TRIGGERED=" WS-Policies-Triggered-X.
016800     display  "TOTAL PAYOUT DUE............ " WS-Total-Payout-Due.
016900     if       UPSI-0 ON
017000              display "CRPAYD TRACE PAYOUT-DUE=" WS-Total-Payout-Due-X.
017100 aa090-Wrapup-Exit.
017200     exit.
