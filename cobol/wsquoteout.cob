000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Quote Result File (QUOTEOUT)         *
000400*                                                                *
000500*****************************************************************
000600*  File size 136 bytes.
000700*
000800* 11/01/26 vbc - Created.
000900*
001000 01  QUOTE-RESULT-RECORD.
001100     03  QR-REQ-ID                pic x(8).
001200     03  QR-SITE-NAME             pic x(30).
001300     03  QR-CITY                  pic x(20).
001400     03  QR-DISTANCE-KM           pic 9(5)v99.
001500     03  QR-HAZARD                pic x(12).
001600     03  QR-STATUS                pic x(2).
001700         88  QR-STAT-OK               value "OK".
001800         88  QR-STAT-NO-HAZARD       value "NH".
001900         88  QR-STAT-NOT-CONVERGED   value "NC".
002000         88  QR-STAT-UNKNOWN-HAZARD  value "UH".
002100     03  QR-EXCEED-PROB           pic 9(1)v9(6).
002200     03  QR-EXP-SEVERITY          pic s9(7)v9(4).
002300     03  QR-EXP-LOSS-MONTH        pic s9(7)v9(6).
002400     03  QR-PURE-PREMIUM          pic s9(9)v9(4).
002500     03  QR-PREMIUM-USDC          pic 9(9)v99.
002600     03  filler                   pic x(2).
002700*
