000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Quote Request File (QUOTEREQ)        *
000400*                                                                *
000500*****************************************************************
000600*  File size 67 bytes.
000700*
000800* 10/01/26 vbc - Created.
000900* 29/01/26 vbc - Defaults for REQ-N-MONTHS, REQ-PAYOUT and
001000*                REQ-LOADING are applied by CRPREM on a zero
001100*                (unsupplied) field - see BB015-Apply-Defaults.
001200* 30/01/26 vbc - Dropped REQ-COORDS-X - CRPREM moves REQ-LAT/REQ-LON
001300*                to CRGEO one field at a time, the table view was
001400*                never referenced. Ticket CR-122.
001500*
001600 01  QUOTE-REQUEST-RECORD.
001700     03  REQ-ID                   pic x(8).
001800     03  REQ-COORDS.
001900         05  REQ-LAT              pic s9(3)v9(4).
002000         05  REQ-LON              pic s9(3)v9(4).
002100     03  REQ-HAZARD               pic x(12).
002200     03  REQ-THRESHOLD            pic s9(7)v9(4).
002300     03  REQ-N-MONTHS             pic 9(3).
002400     03  REQ-PAYOUT               pic 9(9)v99.
002500     03  REQ-LOADING              pic 9(1)v9(4).
002600     03  filler                   pic x(3).
002700*
