000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Monthly Value File (MONTHOUT)        *
000400*     Output of CRAGGR (U6) - one record per calendar month,    *
000500*     whether MON-VALUE is a MAX, a MEAN or a Thornthwaite       *
000600*     deficit depends on the control card CRAGGR was run with.  *
000700*                                                                *
000800*****************************************************************
000900*  File size 32 bytes.
001000*
001100* 14/01/26 vbc - Created.
001200* 20/01/26 vbc - Collapsed down to the two-field shape - the
001300*                PET/deficit work fields stay in CRAGGR working
001400*                storage now, only the final D(m) goes to disk.
001500* 30/01/26 vbc - Dropped MON-CCYY/MON-MO - CRAGGR builds MON-DATE
001600*                by reference modification on the raw field, never
001700*                through the split. Ticket CR-122.
001800*
001900 01  MONTHLY-VALUE-RECORD.
002000     03  MON-DATE                    pic x(10).
002100     03  MON-VALUE                    pic s9(7)v9(4).
002200     03  filler                       pic x(11).
002300*
