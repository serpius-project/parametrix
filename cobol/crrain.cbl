000100*****************************************************************
000200*                                                                *
000300*        CRRAIN - Synthetic Rainfall Generator (Batch Driver)    *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crrain.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 27/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      27/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Scatters a table of rain gauge stations across
002600*                        a bounding box, then draws N-EVENTS rainfall
002700*                        readings against them off the house LCG -
002800*                        same generator CRSIMOB uses, written fresh
002900*                        here rather than shared out, since this run
003000*                        needs two draws a station and two a event and
003100*                        CRSIMOB's linkage has no room for that.  Used
003200*                        to build a test book for U7/U8 when no real
003300*                        rain gauge feed is available.  Same seed and
003400*                        same control card must always give back the
003500*                        same SYNEVT deck, byte for byte - underwriting
003600*                        relies on that to regression-test CRPRICE.
003700*
003800*    Version.           1.00 of 27/01/2026.
003900*
004000*    Called modules.    common-maps10.
004100*
004200* Changes:
004300* 27/01/26 vbc - 1.00 Created. Ticket CR-121.
004400*
004500 environment              division.
004600*=================================
004700*
004800 copy "envdiv.cob".
004900 input-output             section.
005000 file-control.
005100     select   RAINPRM-FILE     assign      "RAINPRM"
005200                                organization line sequential
005300                                status       WS-Rainprm-Status.
005400*
005500     select   SYNEVT-FILE      assign      "SYNEVT"
005600                                organization line sequential
005700                                status       WS-Synevt-Status.
005800*
005900 data                     division.
006000*=================================
006100 file                     section.
006200*--------------------------------
006300*
006400 fd  RAINPRM-FILE.
006500     copy "wsrainprm.cob".
006600*
006700 fd  SYNEVT-FILE.
006800     copy "wsevents.cob".
006900*
007000 working-storage section.
007100*------------------------
007200*
007300 01  WS-File-Statuses.
007400     03  WS-Rainprm-Status        pic xx value "00".
007500     03  WS-Synevt-Status         pic xx value "00".
007600     03  WS-Stat-Common           pic xx value "00".
007700     03  WS-Eval-Msg              pic x(25).
007800*
007900*    Control card, copied off RAINPRM at start of run.
008000*
008100 01  WS-Params.
008200     03  WS-Rap-Min-Lat           comp-3 pic s9(3)v9(4).
008300     03  WS-Rap-Max-Lat           comp-3 pic s9(3)v9(4).
008400     03  WS-Rap-Min-Lon           comp-3 pic s9(3)v9(4).
008500     03  WS-Rap-Max-Lon           comp-3 pic s9(3)v9(4).
008600     03  WS-Rap-Start-Year        pic 9(4) comp.
008700     03  WS-Rap-End-Year          pic 9(4) comp.
008800     03  WS-Rap-N-Stations        pic 9(3) comp.
008900     03  WS-Rap-N-Events          pic 9(5) comp.
009000     03  WS-Rap-Seed              pic 9(10) comp.
009100*
009200*    House LCG - state' = (state * 1664525 + 1013904223) mod 2**32,
009300*    u = state'/4294967295.  Same generator as CRSIMOB's, written out
009400*    again here rather than shared - see the Remarks above.
009500*
009600 01  WS-Lcg.
009700     03  WS-Lcg-State             pic 9(10) comp.
009800     03  WS-Lcg-Temp              pic 9(18) comp.
009900     03  WS-Lcg-Quotient          pic 9(10) comp.
010000     03  WS-Lcg-Remainder         pic 9(10) comp.
010100     03  WS-Lcg-U-Raw             comp-3 pic 9v9(9).
010200     03  WS-Lcg-U                 comp-3 pic 9v9(9).
010300*
010400*    Station table - lat/lon per station, scattered once at start of
010500*    run.  500 stations is headroom well past the 40 the control card
010600*    defaults to.
010700*
010800 01  WS-Station-Table.
010900     03  WS-Stn-Entry occurs 500 times.
011000         05  WS-Stn-Lat           comp-3 pic s9(3)v9(4).
011100         05  WS-Stn-Lon           comp-3 pic s9(3)v9(4).
011200*
011300 01  WS-Counters.
011400     03  WS-Station-Ix            pic 9(3) comp.
011500     03  WS-Event-Ix              pic 9(5) comp.
011600     03  WS-Station-Sub           pic 9(3) comp.
011700     03  WS-Events-Written        pic 9(5) comp.
011800*
011900*    Per-event date/time work.  WS-Total-Days is the only one that can
012000*    run past three digits on a long-span control card, so it alone
012100*    gets a fourth.
012200*
012300 01  WS-Date-Work.
012400     03  WS-Total-Days            pic 9(5) comp.
012500     03  WS-Day-Offset            pic 9(5) comp.
012600     03  WS-Year-Offset           pic 9(3) comp.
012700     03  WS-Doy-Remainder         pic 9(3) comp.
012800     03  WS-Doy                   pic 9(3) comp.
012900     03  WS-Doy-Less-1            pic 9(3) comp.
013000     03  WS-Month-Quotient        pic 9(3) comp.
013100     03  WS-Day-Remainder         pic 9(3) comp.
013200     03  WS-Event-Year            pic 9(4) comp.
013300     03  WS-Event-Month           pic 9(2) comp.
013400     03  WS-Event-Day             pic 9(2) comp.
013500*
013600*    Station draw and rainfall-value work.  WS-Station-Raw keeps the
013700*    undropped fraction of u*N for the DISPLAY trace under UPSI-0 -
013800*    moving straight into WS-Station-Ix-Raw would throw the fraction
013900*    away before it ever reached the screen.
014000*
014100 01  WS-Draw-Work.
014200     03  WS-Station-Raw           comp-3 pic 9(3)v9(9).
014300     03  WS-Station-Raw-X           redefines WS-Station-Raw
014400                                        pic x(7).
014500     03  WS-Station-Ix-Raw        pic 9(3) comp.
014600     03  WS-Day-Raw               comp-3 pic 9(5)v9(9).
014700     03  WS-Ln-Arg                comp-3 pic s9(5)v9(9).
014800     03  WS-Ln-Result             comp-3 pic s9(5)v9(9).
014900     03  WS-Ln-Result-X             redefines WS-Ln-Result
015000                                        pic x(8).
015100     03  WS-Rainfall-Raw          comp-3 pic s9(5)v9(9).
015200     03  WS-Rainfall-1dp          comp-3 pic s9(3)v9(1).
015300*
015400*    Event build area - one SYNEVT record at a time, no table needed.
015500*
015600 01  WS-Event-Build.
015700     03  WS-Evb-Time              pic x(20).
015800     03  WS-Evb-Time-X redefines WS-Evb-Time.
015900         05  WS-Evb-Ccyy          pic 9(4).
016000         05  filler               pic x(1).
016100         05  WS-Evb-Mm            pic 9(2).
016200         05  filler               pic x(1).
016300         05  WS-Evb-Dd            pic 9(2).
016400         05  filler               pic x(10).
016500*
016600*    Local copy of COMMON-MAPS10's linkage block - needed for the
016700*    ln(u) term in the rainfall value.
016800*
016900 copy "wsmaps10.cob".
017000*
017100 procedure division.
017200*====================
017300*
017400 aa000-Main.
017500     perform  aa010-Housekeeping        thru aa010-Housekeeping-Exit.
017600     perform  aa015-Validate-Params     thru aa015-Validate-Params-Exit.
017700     perform  aa020-Generate-Stations   thru aa020-Generate-Stations-Exit.
017800     perform  aa030-Generate-Events     thru aa030-Generate-Events-Exit.
017900     perform  aa090-Wrapup              thru aa090-Wrapup-Exit.
018000     stop     run.
018100*
018200 aa010-Housekeeping.
018300     move     zero to WS-Events-Written.
018400     open     input  RAINPRM-FILE.
018500     if       WS-Rainprm-Status not = "00"
018600              move   WS-Rainprm-Status to WS-Stat-Common
018700              perform  ZZ040-Evaluate-Message thru
018800                       ZZ040-Evaluate-Message-Exit
018900              display "CRRAIN - RAINPRM OPEN FAILED - " WS-Eval-Msg
019000              stop run.
019100     open     output SYNEVT-FILE.
019200     if       WS-Synevt-Status not = "00"
019300              move   WS-Synevt-Status to WS-Stat-Common
019400              perform  ZZ040-Evaluate-Message thru
019500                       ZZ040-Evaluate-Message-Exit
019600              display "CRRAIN - SYNEVT OPEN FAILED - " WS-Eval-Msg
019700              stop run.
019800     read     RAINPRM-FILE at end
019900              display "CRRAIN - RAINPRM FILE IS EMPTY - ABORTING"
020000              stop run.
020100     move     RAP-MIN-LAT      to WS-Rap-Min-Lat.
020200     move     RAP-MAX-LAT      to WS-Rap-Max-Lat.
020300     move     RAP-MIN-LON      to WS-Rap-Min-Lon.
020400     move     RAP-MAX-LON      to WS-Rap-Max-Lon.
020500     move     RAP-START-YEAR   to WS-Rap-Start-Year.
020600     move     RAP-END-YEAR     to WS-Rap-End-Year.
020700     move     RAP-N-STATIONS   to WS-Rap-N-Stations.
020800     move     RAP-N-EVENTS     to WS-Rap-N-Events.
020900     move     RAP-SEED         to WS-Rap-Seed.
021000     move     WS-Rap-Seed      to WS-Lcg-State.
021100     compute  WS-Total-Days =
021200              (WS-Rap-End-Year - WS-Rap-Start-Year) * 365.
021300 aa010-Housekeeping-Exit.
021400     exit.
021500*
021600*****************************************************************
021700*  aa015-Validate-Params - a bad control card does not get to run -*
021800*  a zero station or event count would leave the tables empty and  *
021900*  END-YEAR not past START-YEAR would hand the day-draw a divide   *
022000*  target that never moves.                                         *
022100*****************************************************************
022200*
022300 aa015-Validate-Params.
022400     if       WS-Rap-N-Stations = zero
022500              display "CRRAIN - N-STATIONS MUST EXCEED ZERO - ABORTING"
022600              stop run.
022700     if       WS-Rap-N-Events = zero
022800              display "CRRAIN - N-EVENTS MUST EXCEED ZERO - ABORTING"
022900              stop run.
023000     if       WS-Rap-End-Year not > WS-Rap-Start-Year
023100              display "CRRAIN - END-YEAR NOT PAST START-YEAR - ABORTING"
023200              stop run.
023300 aa015-Validate-Params-Exit.
023400     exit.
023500*
023600*****************************************************************
023700*  aa020-Generate-Stations - two draws a station, lat then lon,  *
023800*  linearly interpolated into the bounding box on the card.       *
023900*****************************************************************
024000*
024100 aa020-Generate-Stations.
024200     perform  bb010-One-Station thru bb010-One-Station-Exit
024300              varying WS-Station-Ix from 1 by 1
024400              until WS-Station-Ix > WS-Rap-N-Stations.
024500 aa020-Generate-Stations-Exit.
024600     exit.
024700*
024800 bb010-One-Station.
024900     perform  cc010-Lcg-Next thru cc010-Lcg-Next-Exit.
025000     compute  WS-Stn-Lat (WS-Station-Ix) rounded =
025100              WS-Rap-Min-Lat +
025200              (WS-Lcg-U * (WS-Rap-Max-Lat - WS-Rap-Min-Lat)).
025300*
025400     perform  cc010-Lcg-Next thru cc010-Lcg-Next-Exit.
025500     compute  WS-Stn-Lon (WS-Station-Ix) rounded =
025600              WS-Rap-Min-Lon +
025700              (WS-Lcg-U * (WS-Rap-Max-Lon - WS-Rap-Min-Lon)).
025800 bb010-One-Station-Exit.
025900     exit.
026000*
026100*****************************************************************
026200*  cc010-Lcg-Next - one step of the house generator.  The mod-2**32 *
026300*  is a plain DIVIDE/REMAINDER against 4294967296; the 9(18) work   *
026400*  field on the product gives the multiply plenty of headroom       *
026500*  ahead of the divide.                                              *
026600*****************************************************************
026700*
026800 cc010-Lcg-Next.
026900     compute  WS-Lcg-Temp = (WS-Lcg-State * 1664525) + 1013904223.
027000     divide   WS-Lcg-Temp by 4294967296
027100              giving WS-Lcg-Quotient remainder WS-Lcg-Remainder.
027200     move     WS-Lcg-Remainder to WS-Lcg-State.
027300     compute  WS-Lcg-U-Raw rounded = WS-Lcg-State / 4294967295.
027400     move     WS-Lcg-U-Raw to WS-Lcg-U.
027500 cc010-Lcg-Next-Exit.
027600     exit.
027700*
027800*****************************************************************
027900*  aa030-Generate-Events - N-EVENTS readings, station and day off  *
028000*  the LCG in order, the date math per the fixed integer rules      *
028100*  underwriting signed off on for the synthetic book.                *
028200*****************************************************************
028300*
028400 aa030-Generate-Events.
028500     perform  bb020-One-Event thru bb020-One-Event-Exit
028600              varying WS-Event-Ix from 1 by 1
028700              until WS-Event-Ix > WS-Rap-N-Events.
028800 aa030-Generate-Events-Exit.
028900     exit.
029000*
029100 bb020-One-Event.
029200     perform  cc020-Pick-Station thru cc020-Pick-Station-Exit.
029300     perform  cc030-Pick-Day     thru cc030-Pick-Day-Exit.
029400     perform  cc040-Split-Date   thru cc040-Split-Date-Exit.
029500     perform  cc050-Pick-Rainfall thru cc050-Pick-Rainfall-Exit.
029600     perform  cc060-Write-Event  thru cc060-Write-Event-Exit.
029700 bb020-One-Event-Exit.
029800     exit.
029900*
030000*****************************************************************
030100*  cc020-Pick-Station - station index = int(u*N) mod N.  u is     *
030200*  always under 1 so u*N is always under N, which puts the         *
030300*  truncated product in 0 thru N-1 on its own - the mod never has  *
030400*  anything left to take off, so it is not coded.  MOVE into an    *
030500*  integer field does the truncating - no intrinsic FUNCTION       *
030600*  needed.  WS-Station-Sub is the same index shifted up one for    *
030700*  the 1-origin table subscript; EVT-STATION-IDX carries the       *
030800*  index itself, 0-origin, exactly as drawn.                        *
030900*****************************************************************
031000*
031100 cc020-Pick-Station.
031200     perform  cc010-Lcg-Next thru cc010-Lcg-Next-Exit.
031300     compute  WS-Station-Raw = WS-Lcg-U * WS-Rap-N-Stations.
031400     move     WS-Station-Raw to WS-Station-Ix-Raw.
031500     if       UPSI-0 ON
031600              display "CRRAIN TRACE STATION-RAW=" WS-Station-Raw-X.
031700     compute  WS-Station-Sub = WS-Station-Ix-Raw + 1.
031800 cc020-Pick-Station-Exit.
031900     exit.
032000*
032100*****************************************************************
032200*  cc030-Pick-Day - day_offset = int(u*total_days), year by       *
032300*  integer division of the offset by 365.                          *
032400*****************************************************************
032500*
032600 cc030-Pick-Day.
032700     perform  cc010-Lcg-Next thru cc010-Lcg-Next-Exit.
032800     compute  WS-Day-Raw = WS-Lcg-U * WS-Total-Days.
032900     move     WS-Day-Raw to WS-Day-Offset.
033000     divide   WS-Day-Offset by 365
033100              giving WS-Year-Offset remainder WS-Doy-Remainder.
033200     compute  WS-Event-Year = WS-Rap-Start-Year + WS-Year-Offset.
033300 cc030-Pick-Day-Exit.
033400     exit.
033500*
033600*****************************************************************
033700*  cc040-Split-Date - doy, then month and day off the same       *
033800*  DIVIDE so the quotient and remainder come from one division     *
033900*  on (doy-1), matching the month/day formulas exactly.             *
034000*****************************************************************
034100*
034200 cc040-Split-Date.
034300     compute  WS-Doy = WS-Doy-Remainder + 1.
034400     if       WS-Doy > 365
034500              move 365 to WS-Doy.
034600*
034700     compute  WS-Doy-Less-1 = WS-Doy - 1.
034800     divide   WS-Doy-Less-1 by 30
034900              giving WS-Month-Quotient remainder WS-Day-Remainder.
035000     compute  WS-Event-Month = WS-Month-Quotient + 1.
035100     if       WS-Event-Month > 12
035200              move 12 to WS-Event-Month.
035300     compute  WS-Event-Day = WS-Day-Remainder + 1.
035400     if       WS-Event-Day > 28
035500              move 28 to WS-Event-Day.
035600 cc040-Split-Date-Exit.
035700     exit.
035800*
035900*****************************************************************
036000*  cc050-Pick-Rainfall - rainfall_mm = round(-50*ln(u), 1dp), u    *
036100*  floored at 1e-9 so ALOG is never handed a zero argument.         *
036200*****************************************************************
036300*
036400 cc050-Pick-Rainfall.
036500     perform  cc010-Lcg-Next thru cc010-Lcg-Next-Exit.
036600     move     WS-Lcg-U to WS-Ln-Arg.
036700     if       WS-Ln-Arg < 0.000000001
036800              move 0.000000001 to WS-Ln-Arg.
036900*
037000     move     "ALOG" to M10-Function.
037100     move     WS-Ln-Arg to M10-Arg1.
037200     call     "common-maps10" using Maps10-Linkage-Record.
037300     move     M10-Result to WS-Ln-Result.
037400     if       UPSI-0 ON
037500              display "CRRAIN TRACE LN-RESULT=" WS-Ln-Result-X.
037600*
037700     compute  WS-Rainfall-Raw = -50 * WS-Ln-Result.
037800     compute  WS-Rainfall-1dp rounded = WS-Rainfall-Raw.
037900 cc050-Pick-Rainfall-Exit.
038000     exit.
038100*
038200*****************************************************************
038300*  cc060-Write-Event - RAINFALL type, station's own lat/lon, the *
038400*  rounded rainfall reading, timestamp fixed at noon Zulu since    *
038500*  the business rule never cared what hour it fell.                *
038600*****************************************************************
038700*
038800 cc060-Write-Event.
038900     move     spaces to EVENT-RECORD.
039000     move     "RAINFALL    " to EVT-TYPE.
039100     move     WS-Event-Year  to WS-Evb-Ccyy.
039200     move     WS-Event-Month to WS-Evb-Mm.
039300     move     WS-Event-Day   to WS-Evb-Dd.
039400     move     "-"            to WS-Evb-Time-X (5:1) WS-Evb-Time-X (8:1).
039500     move     "T12:00:00Z"   to WS-Evb-Time-X (11:10).
039600     move     WS-Evb-Time    to EVT-TIME.
039700     move     WS-Stn-Lat (WS-Station-Sub) to EVT-LAT.
039800     move     WS-Stn-Lon (WS-Station-Sub) to EVT-LON.
039900     move     WS-Rainfall-1dp to EVT-VALUE.
040000     move     spaces          to EVT-UNIT-ID.
040100     move     WS-Station-Ix-Raw to EVT-STATION-IDX.
040200     write    EVENT-RECORD.
040300     add      1 to WS-Events-Written.
040400 cc060-Write-Event-Exit.
040500     exit.
040600*
040700 aa090-Wrapup.
040800     close    RAINPRM-FILE SYNEVT-FILE.
040900     display  "CRRAIN - SYNTHETIC RAINFALL GENERATOR - CONTROL TOTALS".
041000     display  "STATIONS GENERATED.......... " WS-Rap-N-Stations.
041100     display  "EVENTS WRITTEN............... " WS-Events-Written.
041200 aa090-Wrapup-Exit.
041300     exit.
041400*
041500*****************************************************************
041600*  ZZ040-Evaluate-Message - decode a file status into a short    *
041700*  line for the run log - same CR0nn-table pattern the PY suite   *
041800*  keys its OPEN/READ/WRITE abends off.                            *
041900*****************************************************************
042000*
042100 ZZ040-Evaluate-Message.
042200     copy "filestat.cob" replacing ==STATUS== by WS-Stat-Common
042300                                    ==MSG==    by WS-Eval-Msg.
042400 ZZ040-Evaluate-Message-Exit.
042500     exit.
