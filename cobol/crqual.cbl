000100*****************************************************************
000200*                                                                *
000300*       CRQUAL - Event / Exposure Unit Qualification (Sub)       *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crqual.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 23/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      23/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Answers one question - does this event qualify
002600*                        this unit for a claim - under whichever of the
002700*                        four trigger rules the pricing parameters say
002800*                        is in force.  CRPRICE (U7) calls this once per
002900*                        event/unit pair; the distance rules borrow
003000*                        CRGEO, the polygon rule walks the vertex table
003100*                        itself with a straight ray-cast.
003200*
003300*    Version.           1.00 of 23/01/2026.
003400*
003500*    Called modules.    crgeo.
003600*
003700* Changes:
003800* 23/01/26 vbc - 1.00 Created. Ticket CR-119.
003900*
004000 environment              division.
004100*=================================
004200*
004300 copy "envdiv.cob".
004400 input-output             section.
004500*--------------------------------
004600*
004700 data                     division.
004800*=================================
004900 working-storage section.
005000*------------------------
005100*
005200*    Local copy of CRGEO's linkage block - this program is the
005300*    CALLer of crgeo, not the CALLed, so the record lives here in
005400*    working storage and gets passed down by reference.
005500*
005600 copy "wscrgeo.cob".
005700*
005800 01  WS-Work.
005900     03  WS-Vert-Ix               pic 9(2) comp.
006000     03  WS-Next-Ix               pic 9(2) comp.
006100     03  WS-Inside-Flag           pic x(1) value "N".
006200         88  WS-Inside                value "Y".
006300     03  WS-Cross-X               comp-3 pic s9(5)v9(9).
006400*                                        kept for the DISPLAY trace
006500*                                        UPSI-0 turns on under CR-119.
006600     03  WS-Cross-X-X               redefines WS-Cross-X
006700                                        pic x(8).
006800     03  WS-Lat-Lo                comp-3 pic s9(3)v9(4).
006900     03  WS-Lat-Lo-X                redefines WS-Lat-Lo
007000                                        pic x(4).
007100     03  WS-Lat-Hi                comp-3 pic s9(3)v9(4).
007200     03  WS-Lat-Hi-X                redefines WS-Lat-Hi
007300                                        pic x(4).
007400     03  WS-Trace-X                pic x(6).
007500*
007600 linkage                  section.
007700*---------------------------------
007800*
007900 copy "wscrqual.cob".
008000*
008100 procedure division using Crqual-Linkage-Record.
008200*================================================
008300*
008400 aa000-Main.
008500     move     "N" to CRQ-QUALIFIES.
008600     evaluate true
008700         when CRQ-RULE-GEO-RADIUS    perform bb010-Geo-Radius
008800                                      thru bb010-Geo-Radius-Exit
008900         when CRQ-RULE-LEGACY-EQ     perform bb010-Geo-Radius
009000                                      thru bb010-Geo-Radius-Exit
009100         when CRQ-RULE-POLYGON       perform bb020-Polygon
009200                                      thru bb020-Polygon-Exit
009300         when CRQ-RULE-INDEX         perform bb030-Index
009400                                      thru bb030-Index-Exit
009500         when other                  perform bb010-Geo-Radius
009600                                      thru bb010-Geo-Radius-Exit
009700     end-evaluate.
009800     goback.
009900*
010000*****************************************************************
010100*  bb010-Geo-Radius - GEO-RADIUS and LEGACY EARTHQUAKE share the  *
010200*  same test; LEGACY's threshold field just carries M0 instead    *
010300*  of a depth-of-water reading.                                   *
010400*****************************************************************
010500*
010600 bb010-Geo-Radius.
010700     move     CRQ-UNT-LAT to GEO-LAT-1.
010800     move     CRQ-UNT-LON to GEO-LON-1.
010900     move     CRQ-EVT-LAT to GEO-LAT-2.
011000     move     CRQ-EVT-LON to GEO-LON-2.
011100     call     "crgeo" using Crgeo-Linkage-Record.
011200*
011300     if       GEO-DISTANCE-KM <= CRQ-R-KM
011400     and      CRQ-EVT-VALUE >= CRQ-THRESHOLD
011500              move     "Y" to CRQ-QUALIFIES
011600     else
011700              move     "N" to CRQ-QUALIFIES.
011800 bb010-Geo-Radius-Exit.
011900     exit.
012000*
012100*****************************************************************
012200*  bb020-Polygon - ray-cast / even-odd test, lat as y, lon as x, *
012300*  on-the-boundary counts as inside per the "strictly inside or  *
012400*  on" wording underwriting signed off on.  Value threshold test  *
012500*  still applies on top.                                          *
012600*****************************************************************
012700*
012800 bb020-Polygon.
012900     move     "N" to WS-Inside-Flag.
013000     move     CRQ-UNT-NVERT to WS-Next-Ix.
013100     perform  cc010-Edge-Test thru cc010-Edge-Test-Exit
013200              varying WS-Vert-Ix from 1 by 1
013300              until WS-Vert-Ix > CRQ-UNT-NVERT.
013400*
013500     if       WS-Inside
013600     and      CRQ-EVT-VALUE >= CRQ-THRESHOLD
013700              move     "Y" to CRQ-QUALIFIES
013800     else
013900              move     "N" to CRQ-QUALIFIES.
014000 bb020-Polygon-Exit.
014100     exit.
014200*
014300*****************************************************************
014400*  cc010-Edge-Test - one edge of the Jordan ray-cast, vertex(i)  *
014500*  to vertex(i-1 wrapping to NVERT).  Crossing the horizontal ray *
014600*  out of the event point toward +lon flips WS-Inside-Flag.       *
014700*****************************************************************
014800*
014900 cc010-Edge-Test.
015000     if       WS-Vert-Ix = 1
015100              move     CRQ-UNT-NVERT to WS-Next-Ix
015200     else
015300              compute WS-Next-Ix = WS-Vert-Ix - 1.
015400*
015500     if       CRQ-VERT-LAT (WS-Vert-Ix) < CRQ-VERT-LAT (WS-Next-Ix)
015600              move    CRQ-VERT-LAT (WS-Vert-Ix)  to WS-Lat-Lo
015700              move    CRQ-VERT-LAT (WS-Next-Ix)  to WS-Lat-Hi
015800     else
015900              move    CRQ-VERT-LAT (WS-Next-Ix)  to WS-Lat-Lo
016000              move    CRQ-VERT-LAT (WS-Vert-Ix)   to WS-Lat-Hi.
016100*
016200     if       CRQ-EVT-LAT < WS-Lat-Lo or CRQ-EVT-LAT >= WS-Lat-Hi
016300              go to cc010-Edge-Test-Exit.
016400*
016500     compute  WS-Cross-X =
016600              CRQ-VERT-LON (WS-Vert-Ix)
016700            + ((CRQ-EVT-LAT - CRQ-VERT-LAT (WS-Vert-Ix))
016800               / (CRQ-VERT-LAT (WS-Next-Ix) - CRQ-VERT-LAT (WS-Vert-Ix)))
016900            * (CRQ-VERT-LON (WS-Next-Ix) - CRQ-VERT-LON (WS-Vert-Ix)).
017000*
017100     if       UPSI-0 ON
017200              display "CRQUAL TRACE LO=" WS-Lat-Lo-X
017300                       " HI=" WS-Lat-Hi-X " X=" WS-Cross-X-X.
017400     if       WS-Cross-X >= CRQ-EVT-LON
017500              if       WS-Inside
017600                       move "N" to WS-Inside-Flag
017700               else
017800                       move "Y" to WS-Inside-Flag.
017900 cc010-Edge-Test-Exit.
018000     exit.
018100*
018200*****************************************************************
018300*  bb030-Index - station/index rule, no geography involved.      *
018400*****************************************************************
018500*
018600 bb030-Index.
018700     if       CRQ-EVT-UNIT-ID = CRQ-UNT-ID
018800     and      CRQ-EVT-VALUE >= CRQ-THRESHOLD
018900              move     "Y" to CRQ-QUALIFIES
019000     else
019100              move     "N" to CRQ-QUALIFIES.
019200     if       UPSI-0 ON
019300              move     CRQ-EVT-UNIT-ID (1:6) to WS-Trace-X
019400              display  "CRQUAL TRACE UNIT=" WS-Trace-X
019500                        " QUALIFIES=" CRQ-QUALIFIES.
019600 bb030-Index-Exit.
019700     exit.
019800*
019900 zz999-Program-Exit.
020000     exit     program.
