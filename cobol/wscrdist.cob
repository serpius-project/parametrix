000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For CRDIST (Distribution Library)             *
000400*     CRD-FAMILY picks Weibull/GEV/LogitNormal/JohnsonSU;        *
000500*     CRD-FUNCTION picks CDF/survival/density/quantile; the      *
000600*     four shape fields line up with SIT-PARAM-A thru D so the   *
000700*     caller can MOVE the site-parameter group straight across.  *
000800*                                                                *
000900*****************************************************************
001000* 23/01/26 vbc - Created.
001100* 30/01/26 vbc - Dropped CRD-PARAMS-X - CRPREM moves the four shape
001200*                fields into CRD-PARAM-A thru D one at a time, the
001300*                2-occurs table was never referenced. Ticket CR-122.
001400*
001500 01  CRDIST-LINKAGE-RECORD.
001600     03  CRD-FAMILY                  pic x(1).
001700         88  CRD-FAM-WEIBULL              value "W".
001800         88  CRD-FAM-GEV                   value "G".
001900         88  CRD-FAM-LOGIT-NORMAL          value "L".
002000         88  CRD-FAM-JOHNSON-SU            value "J".
002100     03  CRD-FUNCTION                 pic x(1).
002200         88  CRD-FN-CDF                    value "C".
002300         88  CRD-FN-SURVIVAL               value "S".
002400         88  CRD-FN-DENSITY                value "D".
002500         88  CRD-FN-QUANTILE               value "Q".
002600     03  CRD-PARAMS.
002700         05  CRD-PARAM-A              pic s9(5)v9(6) comp-3.
002800         05  CRD-PARAM-B              pic s9(5)v9(6) comp-3.
002900     03  CRD-PARAM-C                  pic s9(5)v9(6) comp-3.
003000     03  CRD-PARAM-D                  pic s9(5)v9(6) comp-3.
003100     03  CRD-ARG                      pic s9(7)v9(9) comp-3.
003200     03  CRD-RESULT                   pic s9(7)v9(9) comp-3.
003300     03  CRD-STATUS                   pic x(1).
003400         88  CRD-STAT-OK                   value "0".
003500         88  CRD-STAT-BAD-DOMAIN           value "9".
003600*
