000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Site Parameter File (SITEPARM)        *
000400*     One record per site x hazard.  Loaded whole into a table  *
000500*     by CRPREM at start of run - no key, straight table scan.  *
000600*                                                                *
000700*****************************************************************
000800*  File size 140 bytes.
000900*
001000* 10/01/26 vbc - Created.
001100* 14/01/26 vbc - SIT-CONVERGED given its own 88-levels so the
001200*                status tests read like English. Ticket CR-101.
001300* 30/01/26 vbc - Dropped SIT-COORDS-X and SIT-PARAMS-ALL - neither
001400*                table view was ever handed to CRGEO or CRDIST,
001500*                CRPREM moves the fields across one at a time.
001600*                Ticket CR-122.
001700*
001800 01  SITE-PARAMETER-RECORD.
001900     03  SIT-NAME                pic x(30).
002000     03  SIT-CITY                pic x(20).
002100     03  SIT-COORDS.
002200         05  SIT-LAT              pic s9(3)v9(4).
002300         05  SIT-LON              pic s9(3)v9(4).
002400     03  SIT-HAZARD               pic x(12).
002500     03  SIT-CONVERGED            pic x(1).
002600         88  SIT-FIT-OK               value "Y".
002700         88  SIT-FIT-BAD              value "N".
002800     03  SIT-PARAMS.
002900         05  SIT-PARAM-A          pic s9(5)v9(6).
003000         05  SIT-PARAM-B          pic s9(5)v9(6).
003100         05  SIT-PARAM-C          pic s9(5)v9(6).
003200         05  SIT-PARAM-D          pic s9(5)v9(6).
003300     03  SIT-N-OBS                pic 9(5).
003400     03  SIT-KS-PVALUE            pic 9(1)v9(4).
003500     03  filler                   pic x(9).
003600*
