000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For COMMON-MAPS11 (Normal Cdf / Inverse)      *
000400*     M11-FUNCTION = CDF gives phi(z) in M11-RESULT; INV gives  *
000500*     phi-inverse(p).  PDF gives the density.  Built on top of   *
000600*     COMMON-MAPS10 for its EXPN/ALOG/SQRT primitives.           *
000700*                                                                *
000800*****************************************************************
000900* 23/01/26 vbc - Created.
001000*
001100 01  MAPS11-LINKAGE-RECORD.
001200     03  M11-FUNCTION                pic x(3).
001300         88  M11-FN-CDF                  value "CDF".
001400         88  M11-FN-PDF                  value "PDF".
001500         88  M11-FN-INV                  value "INV".
001600     03  M11-ARG                     pic s9(5)v9(9) comp-3.
001700     03  M11-RESULT                  pic s9(5)v9(9) comp-3.
001800     03  M11-STATUS                  pic x(1).
001900         88  M11-STAT-OK                  value "0".
002000         88  M11-STAT-BAD-DOMAIN          value "9".
002100*
