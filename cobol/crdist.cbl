000100*****************************************************************
000200*                                                                *
000300*     Hazard Distribution Library - Cdf, Survival, Pdf, Quantile *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crdist.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 13/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      13/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Four hazard distribution families sharing one
002600*                        calling convention - Weibull(min) for flood,
002700*                        GEV for heatwave, Logit-Normal for waterstress,
002800*                        Johnson SU for drought.  Parameter slots A-D
002900*                        are read off SITEPARM per family as follows -
003000*                        Weibull: A=shape, B=loc, C=scale, D unused.
003100*                        GEV: A=shape, B=loc, C=scale, D unused.
003200*                        Logit-Normal: A=mu, B=sigma, C/D unused.
003300*                        Johnson SU: A=a, B=b, C=loc, D=scale.
003400*
003500*    Version.           1.00 of 13/01/2026.
003600*
003700*    Called modules.    common-maps10, common-maps11.
003800*
003900* Changes:
004000* 13/01/26 vbc - 1.00 Created for CRPREM (U1).  Ticket CR-106.
004100* 20/01/26 vbc -      Added the Survival entry - CRPREM's LOW-IS-BAD
004200*                     branch was computing 1-F itself, pulled that
004300*                     into the library so both branches call the same
004400*                     way.
004500* 25/01/26 vbc -      Logit-Normal: clip x into (eps,1-eps) before the
004600*                     logit transform - a threshold of exactly 0 or 1
004700*                     was driving ALOG to a domain error.
004800* 30/01/26 vbc -      GEV: the two out-of-support MOVEs in CC021 were
004900*                     transposed - a positive shape past the upper
005000*                     bound was pricing as certain-to-not-exceed
005100*                     instead of certain-to-exceed. Ticket CR-121.
005200*
005300 environment              division.
005400*=================================
005500*
005600 copy "envdiv.cob".
005700 input-output             section.
005800*--------------------------------
005900*
006000 data                     division.
006100*=================================
006200 working-storage section.
006300*------------------------
006400*
006500 01  WS-Constants.
006600     03  WS-Eps              comp-3    pic s9(1)v9(9) value 0.000000100.
006700*
006800 01  WS-Work.
006900     03  WS-Z                comp-3    pic s9(7)v9(9).
007000     03  WS-F                comp-3    pic s9(7)v9(9).
007100     03  WS-Base              comp-3    pic s9(7)v9(9).
007200*                                        kept for the DISPLAY trace -
007300*                                        UPSI-0 turns on under CR-106.
007400     03  WS-Base-X             redefines WS-Base
007500                                        pic x(9).
007600     03  WS-Base-Pow-1       comp-3    pic s9(7)v9(9).
007700     03  WS-Base-Pow-2       comp-3    pic s9(7)v9(9).
007800     03  WS-Neg-Ln-Q         comp-3    pic s9(7)v9(9).
007900     03  WS-X-Clip           comp-3    pic s9(7)v9(9).
008000     03  WS-G                comp-3    pic s9(7)v9(9).
008100     03  WS-Arg-Norm         comp-3    pic s9(7)v9(9).
008200*                                        kept for the DISPLAY trace -
008300*                                        UPSI-0 turns on under CR-106.
008400     03  WS-Arg-Norm-X         redefines WS-Arg-Norm
008500                                        pic x(9).
008600     03  WS-Sqrt-Term        comp-3    pic s9(7)v9(9).
008700     03  WS-Asinh-Z          comp-3    pic s9(7)v9(9).
008800     03  WS-W                comp-3    pic s9(7)v9(9).
008900     03  WS-Ew               comp-3    pic s9(7)v9(9).
009000     03  WS-Enw              comp-3    pic s9(7)v9(9).
009100     03  WS-Sinh             comp-3    pic s9(7)v9(9).
009200     03  WS-Zq               comp-3    pic s9(7)v9(9).
009300     03  WS-Inner-Exp        comp-3    pic s9(7)v9(9).
009400     03  WS-Exponent          redefines WS-Inner-Exp
009500                                        comp-3 pic s9(7)v9(9).
009600*
009700*    Local copies of the common numeric libraries' linkage blocks -
009800*    this program is the CALLer, not the CALLed, so both records
009900*    live here in working storage and get passed down by reference.
010000*
010100 copy "wsmaps10.cob".
010200 copy "wsmaps11.cob".
010300*
010400 linkage                  section.
010500*---------------------------------
010600*
010700 copy "wscrdist.cob".
010800*
010900 procedure division using Crdist-Linkage-Record.
011000*================================================
011100*
011200 aa000-Main.
011300     move     "0"     to Crd-Status.
011400     move     zero    to Crd-Result.
011500     evaluate true
011600         when Crd-Fam-Weibull          perform bb010-Weibull
011700                                                thru bb010-Weibull-Exit
011800         when Crd-Fam-Gev               perform bb020-Gev
011900                                                thru bb020-Gev-Exit
012000         when Crd-Fam-Logit-Normal      perform bb030-Logit
012100                                                thru bb030-Logit-Exit
012200         when Crd-Fam-Johnson-Su        perform bb040-Johnson
012300                                                thru bb040-Johnson-Exit
012400         when other                     move "9" to Crd-Status
012500     end-evaluate.
012600     goback.
012700*
012800*****************************************************************
012900*  bb010-Weibull - shape Crd-Param-A, location B, scale C.       *
013000*****************************************************************
013100*
013200 bb010-Weibull.
013300     compute  WS-Z = (Crd-Arg - Crd-Param-B) / Crd-Param-C.
013400     evaluate true
013500         when Crd-Fn-Cdf
013600              perform cc011-Weibull-Cdf thru cc011-Weibull-Cdf-Exit
013700              move     WS-F to Crd-Result
013800         when Crd-Fn-Survival
013900              perform cc011-Weibull-Cdf thru cc011-Weibull-Cdf-Exit
014000              compute  Crd-Result = 1 - WS-F
014100         when Crd-Fn-Density
014200              perform cc012-Weibull-Pdf thru cc012-Weibull-Pdf-Exit
014300         when Crd-Fn-Quantile
014400              perform cc013-Weibull-Inv thru cc013-Weibull-Inv-Exit
014500     end-evaluate.
014600 bb010-Weibull-Exit.
014700     exit.
014800*
014900 cc011-Weibull-Cdf.
015000     if       WS-Z not > zero
015100              move     zero to WS-F
015200              go to    cc011-Weibull-Cdf-Exit.
015300     move     "EXPN"               to M10-Function.
015400     compute  M10-Arg1 = (WS-Z ** Crd-Param-A) * -1.
015500     call     "common-maps10" using Maps10-Linkage-Record.
015600     compute  WS-F = 1 - M10-Result.
015700 cc011-Weibull-Cdf-Exit.
015800     exit.
015900*
016000 cc012-Weibull-Pdf.
016100     if       WS-Z not > zero
016200              move     zero to Crd-Result
016300              go to    cc012-Weibull-Pdf-Exit.
016400     move     "EXPN"               to M10-Function.
016500     compute  M10-Arg1 = (WS-Z ** Crd-Param-A) * -1.
016600     call     "common-maps10" using Maps10-Linkage-Record.
016700     compute  Crd-Result = (Crd-Param-A / Crd-Param-C)
016800                * (WS-Z ** (Crd-Param-A - 1)) * M10-Result.
016900 cc012-Weibull-Pdf-Exit.
017000     exit.
017100*
017200 cc013-Weibull-Inv.
017300     move     "ALOG"               to M10-Function.
017400     compute  M10-Arg1 = 1 - Crd-Arg.
017500     call     "common-maps10" using Maps10-Linkage-Record.
017600     compute  WS-Neg-Ln-Q = M10-Result * -1.
017700     compute  Crd-Result = Crd-Param-B + (Crd-Param-C
017800                * (WS-Neg-Ln-Q ** (1 / Crd-Param-A))).
017900 cc013-Weibull-Inv-Exit.
018000     exit.
018100*
018200*****************************************************************
018300*  bb020-Gev - shape Crd-Param-A, location B, scale C.            *
018400*****************************************************************
018500*
018600 bb020-Gev.
018700     compute  WS-Z = (Crd-Arg - Crd-Param-B) / Crd-Param-C.
018800     evaluate true
018900         when Crd-Fn-Cdf
019000              perform cc021-Gev-Cdf thru cc021-Gev-Cdf-Exit
019100              move     WS-F to Crd-Result
019200         when Crd-Fn-Survival
019300              perform cc021-Gev-Cdf thru cc021-Gev-Cdf-Exit
019400              compute  Crd-Result = 1 - WS-F
019500         when Crd-Fn-Density
019600              perform cc022-Gev-Pdf thru cc022-Gev-Pdf-Exit
019700         when Crd-Fn-Quantile
019800              perform cc023-Gev-Inv thru cc023-Gev-Inv-Exit
019900     end-evaluate.
020000 bb020-Gev-Exit.
020100     exit.
020200*
020300 cc021-Gev-Cdf.
020400     if       Crd-Param-A = zero
020500              move    "EXPN"              to M10-Function
020600              compute M10-Arg1 = WS-Z * -1
020700              call    "common-maps10" using Maps10-Linkage-Record
020800              move    M10-Result          to WS-Inner-Exp
020900              move    "EXPN"              to M10-Function
021000              compute M10-Arg1 = WS-Inner-Exp * -1
021100              call    "common-maps10" using Maps10-Linkage-Record
021200              move    M10-Result          to WS-F
021300              go to   cc021-Gev-Cdf-Exit.
021400     compute  WS-Base = 1 - (Crd-Param-A * WS-Z).
021500     if       UPSI-0 ON
021600              display "CRDIST TRACE BASE=" WS-Base-X.
021700     if       WS-Base not > zero
021800              if       Crd-Param-A > zero
021900                       move  1    to WS-F
022000              else
022100                       move  zero to WS-F
022200              end-if
022300              go to    cc021-Gev-Cdf-Exit.
022400     compute  WS-Base-Pow-2 = WS-Base ** (1 / Crd-Param-A).
022500     move     "EXPN"               to M10-Function.
022600     compute  M10-Arg1 = WS-Base-Pow-2 * -1.
022700     call     "common-maps10" using Maps10-Linkage-Record.
022800     move     M10-Result           to WS-F.
022900 cc021-Gev-Cdf-Exit.
023000     exit.
023100*
023200 cc022-Gev-Pdf.
023300     if       Crd-Param-A = zero
023400              move    "EXPN"              to M10-Function
023500              compute M10-Arg1 = WS-Z * -1
023600              call    "common-maps10" using Maps10-Linkage-Record
023700              move    M10-Result          to WS-Inner-Exp
023800              compute WS-Exponent = (WS-Z * -1) - WS-Inner-Exp
023900              move    "EXPN"              to M10-Function
024000              move    WS-Exponent         to M10-Arg1
024100              call    "common-maps10" using Maps10-Linkage-Record
024200              compute Crd-Result = M10-Result / Crd-Param-C
024300              go to   cc022-Gev-Pdf-Exit.
024400     compute  WS-Base = 1 - (Crd-Param-A * WS-Z).
024500     if       UPSI-0 ON
024600              display "CRDIST TRACE BASE=" WS-Base-X.
024700     if       WS-Base not > zero
024800              move     zero to Crd-Result
024900              go to    cc022-Gev-Pdf-Exit.
025000     compute  WS-Base-Pow-1 = WS-Base ** ((1 / Crd-Param-A) - 1).
025100     compute  WS-Base-Pow-2 = WS-Base ** (1 / Crd-Param-A).
025200     move     "EXPN"               to M10-Function.
025300     compute  M10-Arg1 = WS-Base-Pow-2 * -1.
025400     call     "common-maps10" using Maps10-Linkage-Record.
025500     compute  Crd-Result = (1 / Crd-Param-C)
025600                * WS-Base-Pow-1 * M10-Result.
025700 cc022-Gev-Pdf-Exit.
025800     exit.
025900*
026000 cc023-Gev-Inv.
026100     move     "ALOG"               to M10-Function.
026200     move     Crd-Arg              to M10-Arg1.
026300     call     "common-maps10" using Maps10-Linkage-Record.
026400     compute  WS-Neg-Ln-Q = M10-Result * -1.
026500     if       Crd-Param-A = zero
026600              move     "ALOG"       to M10-Function
026700              move     WS-Neg-Ln-Q  to M10-Arg1
026800              call     "common-maps10" using Maps10-Linkage-Record
026900              compute  Crd-Result = Crd-Param-B
027000                         - (Crd-Param-C * M10-Result)
027100              go to    cc023-Gev-Inv-Exit.
027200     compute  WS-Base-Pow-2 = WS-Neg-Ln-Q ** Crd-Param-A.
027300     compute  Crd-Result = Crd-Param-B + (Crd-Param-C
027400                * (1 - WS-Base-Pow-2) / Crd-Param-A).
027500 cc023-Gev-Inv-Exit.
027600     exit.
027700*
027800*****************************************************************
027900*  bb030-Logit - mu Crd-Param-A, sigma Crd-Param-B.  X clipped   *
028000*  into (eps, 1-eps) before the logit transform.                  *
028100*****************************************************************
028200*
028300 bb030-Logit.
028400     move     Crd-Arg              to WS-X-Clip.
028500     if       WS-X-Clip < WS-Eps
028600              move     WS-Eps to WS-X-Clip.
028700     compute  WS-Base = 1 - WS-Eps.
028800     if       WS-X-Clip > WS-Base
028900              move     WS-Base to WS-X-Clip.
029000     move     "ALOG"               to M10-Function.
029100     compute  M10-Arg1 = WS-X-Clip / (1 - WS-X-Clip).
029200     call     "common-maps10" using Maps10-Linkage-Record.
029300     move     M10-Result           to WS-G.
029400     compute  WS-Arg-Norm = (WS-G - Crd-Param-A) / Crd-Param-B.
029500     if       UPSI-0 ON
029600              display "CRDIST TRACE ARG-NORM=" WS-Arg-Norm-X.
029700     evaluate true
029800         when Crd-Fn-Cdf
029900              perform cc031-Logit-Cdf thru cc031-Logit-Cdf-Exit
030000              move     WS-F to Crd-Result
030100         when Crd-Fn-Survival
030200              perform cc031-Logit-Cdf thru cc031-Logit-Cdf-Exit
030300              compute  Crd-Result = 1 - WS-F
030400         when Crd-Fn-Density
030500              perform cc032-Logit-Pdf thru cc032-Logit-Pdf-Exit
030600         when Crd-Fn-Quantile
030700              perform cc033-Logit-Inv thru cc033-Logit-Inv-Exit
030800     end-evaluate.
030900 bb030-Logit-Exit.
031000     exit.
031100*
031200 cc031-Logit-Cdf.
031300     move     "CDF"                to M11-Function.
031400     move     WS-Arg-Norm          to M11-Arg.
031500     call     "common-maps11" using Maps11-Linkage-Record.
031600     move     M11-Result           to WS-F.
031700 cc031-Logit-Cdf-Exit.
031800     exit.
031900*
032000 cc032-Logit-Pdf.
032100     move     "PDF"                to M11-Function.
032200     move     WS-Arg-Norm          to M11-Arg.
032300     call     "common-maps11" using Maps11-Linkage-Record.
032400     compute  Crd-Result = M11-Result
032500                / (Crd-Param-B * WS-X-Clip * (1 - WS-X-Clip)).
032600 cc032-Logit-Pdf-Exit.
032700     exit.
032800*
032900 cc033-Logit-Inv.
033000     move     "INV"                to M11-Function.
033100     move     Crd-Arg              to M11-Arg.
033200     call     "common-maps11" using Maps11-Linkage-Record.
033300     move     M11-Result           to WS-Zq.
033400     compute  WS-W = Crd-Param-A + (Crd-Param-B * WS-Zq).
033500     move     "EXPN"               to M10-Function.
033600     compute  M10-Arg1 = WS-W * -1.
033700     call     "common-maps10" using Maps10-Linkage-Record.
033800     compute  Crd-Result = 1 / (1 + M10-Result).
033900 cc033-Logit-Inv-Exit.
034000     exit.
034100*
034200*****************************************************************
034300*  bb040-Johnson - a Crd-Param-A, b Crd-Param-B, location C,     *
034400*  scale D.                                                        *
034500*****************************************************************
034600*
034700 bb040-Johnson.
034800     compute  WS-Z = (Crd-Arg - Crd-Param-C) / Crd-Param-D.
034900     move     "SQRT"               to M10-Function.
035000     compute  M10-Arg1 = (WS-Z * WS-Z) + 1.
035100     call     "common-maps10" using Maps10-Linkage-Record.
035200     move     M10-Result           to WS-Sqrt-Term.
035300     move     "ALOG"               to M10-Function.
035400     compute  M10-Arg1 = WS-Z + WS-Sqrt-Term.
035500     call     "common-maps10" using Maps10-Linkage-Record.
035600     move     M10-Result           to WS-Asinh-Z.
035700     compute  WS-Arg-Norm = Crd-Param-A + (Crd-Param-B * WS-Asinh-Z).
035800     evaluate true
035900         when Crd-Fn-Cdf
036000              perform cc041-Johnson-Cdf thru cc041-Johnson-Cdf-Exit
036100              move     WS-F to Crd-Result
036200         when Crd-Fn-Survival
036300              perform cc041-Johnson-Cdf thru cc041-Johnson-Cdf-Exit
036400              compute  Crd-Result = 1 - WS-F
036500         when Crd-Fn-Density
036600              perform cc042-Johnson-Pdf thru cc042-Johnson-Pdf-Exit
036700         when Crd-Fn-Quantile
036800              perform cc043-Johnson-Inv thru cc043-Johnson-Inv-Exit
036900     end-evaluate.
037000 bb040-Johnson-Exit.
037100     exit.
037200*
037300 cc041-Johnson-Cdf.
037400     move     "CDF"                to M11-Function.
037500     move     WS-Arg-Norm          to M11-Arg.
037600     call     "common-maps11" using Maps11-Linkage-Record.
037700     move     M11-Result           to WS-F.
037800 cc041-Johnson-Cdf-Exit.
037900     exit.
038000*
038100 cc042-Johnson-Pdf.
038200     move     "PDF"                to M11-Function.
038300     move     WS-Arg-Norm          to M11-Arg.
038400     call     "common-maps11" using Maps11-Linkage-Record.
038500     compute  Crd-Result = (Crd-Param-B / (Crd-Param-D * WS-Sqrt-Term))
038600                * M11-Result.
038700 cc042-Johnson-Pdf-Exit.
038800     exit.
038900*
039000 cc043-Johnson-Inv.
039100     move     "INV"                to M11-Function.
039200     move     Crd-Arg              to M11-Arg.
039300     call     "common-maps11" using Maps11-Linkage-Record.
039400     move     M11-Result           to WS-Zq.
039500     compute  WS-W = (WS-Zq - Crd-Param-A) / Crd-Param-B.
039600     move     "EXPN"               to M10-Function.
039700     move     WS-W                 to M10-Arg1.
039800     call     "common-maps10" using Maps10-Linkage-Record.
039900     move     M10-Result           to WS-Ew.
040000     move     "EXPN"               to M10-Function.
040100     compute  M10-Arg1 = WS-W * -1.
040200     call     "common-maps10" using Maps10-Linkage-Record.
040300     move     M10-Result           to WS-Enw.
040400     compute  WS-Sinh = (WS-Ew - WS-Enw) / 2.
040500     compute  Crd-Result = Crd-Param-C + (Crd-Param-D * WS-Sinh).
040600 cc043-Johnson-Inv-Exit.
040700     exit.
040800*
040900 zz999-Program-Exit.
041000     exit     program.
