000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Daily Weather File (DAILYIN)         *
000400*     Input to CRAGGR (U6) - one record per day, sorted         *
000500*     ascending by date, one site/series per run.  DLY-TEMP-C   *
000600*     and DLY-PRECIP-MM only carry data on the DROUGHT flow.     *
000700*                                                                *
000800*****************************************************************
000900*  File size 38 bytes.
001000*
001100* 14/01/26 vbc - Created.
001200* 20/01/26 vbc - Re-laid-out on the DLY-VALUE/DLY-MISSING shape
001300*                so one copybook serves MAX, MEAN and DEFICIT
001400*                runs instead of three near-identical ones.
001500*
001600* 30/01/26 vbc - Dropped the DLY-DT-* date breakout - CRAGGR tests
001700*                DLY-DATE(1:7) on the raw field directly, the split
001800*                was never referenced. Ticket CR-122.
001850*
001900 01  DAILY-WEATHER-RECORD.
002000     03  DLY-DATE                    pic x(10).
002100     03  DLY-VALUE                    pic s9(7)v9(4).
002200     03  DLY-TEMP-C                   pic s9(3)v9(2).
002300     03  DLY-PRECIP-MM                pic 9(5)v9(2).
002400     03  DLY-MISSING                  pic x(1).
002500         88  DLY-IS-MISSING               value "Y".
002600         88  DLY-IS-PRESENT               value "N".
002700     03  filler                       pic x(4).
002800*
