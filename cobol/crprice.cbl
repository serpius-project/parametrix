000100*****************************************************************
000200*                                                                *
000300*      CRPRICE - Generic Poisson Pricing Engine (Batch Driver)   *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crprice.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 24/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      24/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           One control record, a table of events, a table
002600*                        of units - for each unit, count how many events
002700*                        qualify under the trigger rule the control card
002800*                        names, then price it off a plain Poisson
002900*                        frequency model.  Writes both the fixed result
003000*                        file and its CSV twin so underwriting can load
003100*                        the book straight into a spreadsheet.
003200*
003300*    Version.           1.00 of 24/01/2026.
003400*
003500*    Called modules.    crqual, common-maps10.
003600*
003700* Changes:
003800* 24/01/26 vbc - 1.00 Created. Ticket CR-120.
003900* 30/01/26 vbc -      AA010 opened PRICECSV but never wrote the column
004000*                     header row underwriting's spreadsheet macro keys
004100*                     off of - added it ahead of the first data row.
004200*                     Ticket CR-122.
004300*
004400 environment              division.
004500*=================================
004600*
004700 copy "envdiv.cob".
004800 input-output             section.
004900 file-control.
005000     select   PRICPRM-FILE     assign      "PRICPRM"
005100                                organization line sequential
005200                                status       WS-Pricprm-Status.
005300*
005400     select   EVENTS-FILE      assign      "EVENTS"
005500                                organization line sequential
005600                                status       WS-Events-Status.
005700*
005800     select   UNITS-FILE       assign      "UNITS"
005900                                organization line sequential
006000                                status       WS-Units-Status.
006100*
006200     select   PRICRES-FILE     assign      "PRICRES"
006300                                organization line sequential
006400                                status       WS-Pricres-Status.
006500*
006600     select   PRICECSV-FILE    assign      "PRICECSV"
006700                                organization line sequential
006800                                status       WS-Pricecsv-Status.
006900*
007000 data                     division.
007100*=================================
007200 file                     section.
007300*--------------------------------
007400*
007500 fd  PRICPRM-FILE.
007600     copy "wspricprm.cob".
007700*
007800 fd  EVENTS-FILE.
007900     copy "wsevents.cob".
008000*
008100 fd  UNITS-FILE.
008200     copy "wsunits.cob".
008300*
008400 fd  PRICRES-FILE.
008500     copy "wspricres.cob".
008600*
008700 fd  PRICECSV-FILE.
008800 01  PRICECSV-RECORD.
008900     03  PCSV-LINE                   pic x(94).
009000     03  filler                      pic x(6).
009100*
009200 working-storage section.
009300*------------------------
009400*
009500 01  WS-File-Statuses.
009600     03  WS-Pricprm-Status        pic xx value "00".
009700     03  WS-Events-Status         pic xx value "00".
009800     03  WS-Units-Status          pic xx value "00".
009900     03  WS-Pricres-Status        pic xx value "00".
010000     03  WS-Pricecsv-Status       pic xx value "00".
010100*
010200*    Parameters are read once, off the top of the run.
010300*
010400 01  WS-Params.
010500     03  WS-Prm-Rule-Code         pic x(1).
010600         88  WS-Prm-Rule-Legacy-Eq    value "M".
010700         88  WS-Prm-Rule-Geo-Radius   value "R".
010800         88  WS-Prm-Rule-Polygon      value "P".
010900         88  WS-Prm-Rule-Index        value "X".
011000     03  WS-Prm-Threshold         comp-3 pic s9(5)v9(4).
011100     03  WS-Prm-R-Km              comp-3 pic 9(5)v99.
011200     03  WS-Prm-T-Years           comp-3 pic 9(3)v9(4).
011300     03  WS-Prm-L                 comp-3 pic 9(9)v99.
011400     03  WS-Prm-Alpha             comp-3 pic 9(1)v9(4).
011500     03  WS-Prm-T-Hist            comp-3 pic 9(4)v9(2).
011600*
011700 01  WS-Event-Table.
011800     03  WS-Evt-Entry occurs 5000 times.
011900         05  WS-Evt-Lat           comp-3 pic s9(3)v9(4).
012000         05  WS-Evt-Lon           comp-3 pic s9(3)v9(4).
012100         05  WS-Evt-Value         comp-3 pic s9(5)v9(4).
012200         05  WS-Evt-Unit-Id       pic x(12).
012300 01  WS-Events-Loaded             pic 9(5) comp.
012400*
012500 01  WS-Unit-Table.
012600     03  WS-Unt-Entry occurs 500 times.
012700         05  WS-Unt-Id            pic x(12).
012800         05  WS-Unt-Lat           comp-3 pic s9(3)v9(4).
012900         05  WS-Unt-Lon           comp-3 pic s9(3)v9(4).
013000         05  WS-Unt-Nvert         pic 9(2) comp.
013100         05  WS-Unt-Vert-Tbl occurs 20 times.
013200             07  WS-Unt-Vert-Lat  comp-3 pic s9(3)v9(4).
013300             07  WS-Unt-Vert-Lon  comp-3 pic s9(3)v9(4).
013400 01  WS-Units-Loaded              pic 9(3) comp.
013500*
013600 01  WS-Counters.
013700     03  WS-Unit-Ix               pic 9(3) comp.
013800     03  WS-Event-Ix              pic 9(5) comp.
013900     03  WS-Vert-Ix               pic 9(2) comp.
014000     03  WS-N-Trigger             pic 9(7) comp.
014100     03  WS-Units-Priced          pic 9(5) comp.
014200*
014300 01  WS-Pricing-Work.
014400     03  WS-Lambda                comp-3 pic 9(5)v9(8).
014500     03  WS-Lambda-X                redefines WS-Lambda
014600                                        pic x(7).
014700     03  WS-Exponent              comp-3 pic s9(5)v9(9).
014800     03  WS-Exponent-X              redefines WS-Exponent
014900                                        pic x(8).
015000     03  WS-Exp-Value             comp-3 pic s9(5)v9(9).
015100     03  WS-Trig-Prob             comp-3 pic 9(1)v9(8).
015200     03  WS-Exp-Loss              comp-3 pic 9(9)v9(4).
015300     03  WS-Premium               comp-3 pic 9(9)v99.
015400*
015500 01  WS-Summary-Work.
015600     03  WS-Min-Premium           comp-3 pic 9(9)v99 value 999999999.99.
015700*                                        kept for the DISPLAY trace -
015800*                                        UPSI-0 turns on under CR-120.
015900     03  WS-Min-Premium-X           redefines WS-Min-Premium
016000                                        pic x(6).
016100     03  WS-Max-Premium           comp-3 pic 9(9)v99 value zero.
016200     03  WS-Sum-Premium           comp-3 pic 9(11)v99 value zero.
016300     03  WS-Mean-Premium          comp-3 pic 9(9)v99.
016400*
016500*    CSV row work area - RES-ID is fixed width, trailing spaces get
016600*    trimmed off before the comma goes down.
016700*
016800*    No zero-suppression on the picture clauses below - a suppressed
016900*    leading digit edits to a blank, and a blank buried in the middle
017000*    of a CSV row is worse than a zero-padded number.
017100*
017200 01  WS-Csv-Work.
017300     03  WS-Csv-Id-Len            pic 9(2) comp.
017400     03  WS-Csv-N                pic 9(7).
017500     03  WS-Csv-Lambda            pic 9(5).9(8).
017600     03  WS-Csv-Prob              pic 9.9(8).
017700     03  WS-Csv-Loss              pic 9(9).9(4).
017800     03  WS-Csv-Premium           pic 9(9).99.
017900*
018000*    Local copy of CRQUAL's linkage block - this program is the
018100*    CALLer, not the CALLed, so the record lives here in working
018200*    storage and gets passed down by reference.
018300*
018400 copy "wscrqual.cob".
018500*
018600*    Local copy of common-maps10's linkage block - needed for the
018700*    exp(-x) term in the trigger probability.
018800*
018900 copy "wsmaps10.cob".
019000*
019100 procedure division.
019200*====================
019300*
019400 aa000-Main.
019500     perform  aa010-Housekeeping        thru aa010-Housekeeping-Exit.
019600     perform  aa015-Validate-Params     thru aa015-Validate-Params-Exit.
019700     perform  aa020-Load-Events         thru aa020-Load-Events-Exit.
019800     perform  aa030-Load-Units          thru aa030-Load-Units-Exit.
019900     perform  aa040-Price-Units         thru aa040-Price-Units-Exit.
020000     perform  aa090-Wrapup              thru aa090-Wrapup-Exit.
020100     stop     run.
020200*
020300 aa010-Housekeeping.
020400     move     zero to WS-Events-Loaded WS-Units-Loaded
020500                       WS-Units-Priced.
020600     open     input  PRICPRM-FILE EVENTS-FILE UNITS-FILE.
020700     open     output PRICRES-FILE PRICECSV-FILE.
020800     move     spaces to PRICECSV-RECORD.
020900     move     "id,n_trigger_events,lambda,trigger_probability,"
021000              to PCSV-LINE (1:47).
021100     move     "expected_loss,premium"
021200              to PCSV-LINE (48:21).
021300     write    PRICECSV-RECORD.
021400     read     PRICPRM-FILE at end
021500              display "CRPRICE - PRICPRM FILE IS EMPTY - ABORTING"
021600              stop run.
021700     move     PRM-RULE-CODE       to WS-Prm-Rule-Code.
021800     move     PRM-THRESHOLD       to WS-Prm-Threshold.
021900     move     PRM-R-KM            to WS-Prm-R-Km.
022000     move     PRM-T-YEARS         to WS-Prm-T-Years.
022100     move     PRM-L               to WS-Prm-L.
022200     move     PRM-ALPHA           to WS-Prm-Alpha.
022300     move     PRM-T-HIST          to WS-Prm-T-Hist.
022400 aa010-Housekeeping-Exit.
022500     exit.
022600*
022700*****************************************************************
022800*  aa015-Validate-Params - bad parameters abort the run outright -*
022900*  there is no sense pricing a book off a control card that       *
023000*  cannot be trusted.                                             *
023100*****************************************************************
023200*
023300 aa015-Validate-Params.
023400     if       WS-Prm-Rule-Code not = "M"
023500     and      WS-Prm-Rule-Code not = "R"
023600     and      WS-Prm-Rule-Code not = "P"
023700     and      WS-Prm-Rule-Code not = "X"
023800              display "CRPRICE - INVALID RULE CODE ON PRICPRM - ABORTING"
023900              stop run.
024000*
024100     if       WS-Prm-T-Hist = zero
024200              display "CRPRICE - T-HIST-YEARS MUST EXCEED ZERO - ABORTING"
024300              stop run.
024400*
024500*    Alpha is carried on an unsigned picture so it can never test
024600*    negative, but the rule is checked explicitly anyway - a future
024700*    re-lay-out of PRICPRM must not quietly drop this safeguard.
024800*
024900     if       WS-Prm-Alpha < zero
025000              display "CRPRICE - ALPHA MAY NOT BE NEGATIVE - ABORTING"
025100              stop run.
025200 aa015-Validate-Params-Exit.
025300     exit.
025400*
025500*****************************************************************
025600*  aa020-Load-Events - whole EVENTS file into WS-Event-Table.    *
025700*****************************************************************
025800*
025900 aa020-Load-Events.
026000     read     EVENTS-FILE at end go to aa020-Load-Events-Exit.
026100     add      1 to WS-Events-Loaded.
026200     move     EVT-LAT     to WS-Evt-Lat (WS-Events-Loaded).
026300     move     EVT-LON     to WS-Evt-Lon (WS-Events-Loaded).
026400     move     EVT-VALUE   to WS-Evt-Value (WS-Events-Loaded).
026500     move     EVT-UNIT-ID to WS-Evt-Unit-Id (WS-Events-Loaded).
026600     go to    aa020-Load-Events.
026700 aa020-Load-Events-Exit.
026800     exit.
026900*
027000*****************************************************************
027100*  aa030-Load-Units - whole UNITS file into WS-Unit-Table.       *
027200*****************************************************************
027300*
027400 aa030-Load-Units.
027500     read     UNITS-FILE at end go to aa030-Load-Units-Exit.
027600     add      1 to WS-Units-Loaded.
027700     move     UNT-ID     to WS-Unt-Id (WS-Units-Loaded).
027800     move     UNT-LAT    to WS-Unt-Lat (WS-Units-Loaded).
027900     move     UNT-LON    to WS-Unt-Lon (WS-Units-Loaded).
028000     move     UNT-NVERT  to WS-Unt-Nvert (WS-Units-Loaded).
028100     perform  cc005-Copy-One-Vertex thru cc005-Copy-One-Vertex-Exit
028200              varying WS-Vert-Ix from 1 by 1
028300              until WS-Vert-Ix > UNT-NVERT.
028400     go to    aa030-Load-Units.
028500 aa030-Load-Units-Exit.
028600     exit.
028700*
028800 cc005-Copy-One-Vertex.
028900     move     UNT-VERT-LAT (WS-Vert-Ix)
029000              to WS-Unt-Vert-Lat (WS-Units-Loaded, WS-Vert-Ix).
029100     move     UNT-VERT-LON (WS-Vert-Ix)
029200              to WS-Unt-Vert-Lon (WS-Units-Loaded, WS-Vert-Ix).
029300 cc005-Copy-One-Vertex-Exit.
029400     exit.
029500*
029600*****************************************************************
029700*  aa040-Price-Units - one CRQUAL-and-Poisson pass per unit.     *
029800*****************************************************************
029900*
030000 aa040-Price-Units.
030100     perform  bb010-One-Unit thru bb010-One-Unit-Exit
030200              varying WS-Unit-Ix from 1 by 1
030300              until WS-Unit-Ix > WS-Units-Loaded.
030400 aa040-Price-Units-Exit.
030500     exit.
030600*
030700 bb010-One-Unit.
030800     move     WS-Prm-Rule-Code    to CRQ-RULE-CODE.
030900     move     WS-Unt-Id (WS-Unit-Ix)    to CRQ-UNT-ID.
031000     move     WS-Unt-Lat (WS-Unit-Ix)   to CRQ-UNT-LAT.
031100     move     WS-Unt-Lon (WS-Unit-Ix)   to CRQ-UNT-LON.
031200     move     WS-Unt-Nvert (WS-Unit-Ix) to CRQ-UNT-NVERT.
031300     move     WS-Prm-Threshold    to CRQ-THRESHOLD.
031400     move     WS-Prm-R-Km         to CRQ-R-KM.
031500     perform  cc010-Copy-Vertex-Out thru cc010-Copy-Vertex-Out-Exit
031600              varying WS-Vert-Ix from 1 by 1
031700              until WS-Vert-Ix > WS-Unt-Nvert (WS-Unit-Ix).
031800*
031900     move     zero to WS-N-Trigger.
032000     perform  cc020-Count-One-Event thru cc020-Count-One-Event-Exit
032100              varying WS-Event-Ix from 1 by 1
032200              until WS-Event-Ix > WS-Events-Loaded.
032300*
032400     perform  cc030-Price-One-Unit thru cc030-Price-One-Unit-Exit.
032500     perform  cc040-Write-Result   thru cc040-Write-Result-Exit.
032600     perform  cc050-Write-Csv-Row  thru cc050-Write-Csv-Row-Exit.
032700     perform  cc060-Update-Summary thru cc060-Update-Summary-Exit.
032800 bb010-One-Unit-Exit.
032900     exit.
033000*
033100 cc010-Copy-Vertex-Out.
033200     move     WS-Unt-Vert-Lat (WS-Unit-Ix, WS-Vert-Ix) to
033300              CRQ-VERT-LAT (WS-Vert-Ix).
033400     move     WS-Unt-Vert-Lon (WS-Unit-Ix, WS-Vert-Ix) to
033500              CRQ-VERT-LON (WS-Vert-Ix).
033600 cc010-Copy-Vertex-Out-Exit.
033700     exit.
033800*
033900 cc020-Count-One-Event.
034000     move     WS-Evt-Lat (WS-Event-Ix)     to CRQ-EVT-LAT.
034100     move     WS-Evt-Lon (WS-Event-Ix)     to CRQ-EVT-LON.
034200     move     WS-Evt-Value (WS-Event-Ix)   to CRQ-EVT-VALUE.
034300     move     WS-Evt-Unit-Id (WS-Event-Ix) to CRQ-EVT-UNIT-ID.
034400     call     "crqual" using Crqual-Linkage-Record.
034500     if       CRQ-YES-QUALIFIES
034600              add 1 to WS-N-Trigger.
034700 cc020-Count-One-Event-Exit.
034800     exit.
034900*
035000*****************************************************************
035100*  cc030-Price-One-Unit - lambda, trigger probability, expected  *
035200*  loss and loaded premium per the U7 Poisson equations.          *
035300*****************************************************************
035400*
035500 cc030-Price-One-Unit.
035600     compute  WS-Lambda rounded = WS-N-Trigger / WS-Prm-T-Hist.
035700     if       UPSI-0 ON
035800              display "CRPRICE TRACE LAMBDA=" WS-Lambda-X.
035900*
036000     compute  WS-Exponent = -1 * (WS-Lambda * WS-Prm-T-Years).
036100     if       UPSI-0 ON
036200              display "CRPRICE TRACE EXPONENT=" WS-Exponent-X.
036300     move     "EXPN" to M10-Function.
036400     move     WS-Exponent to M10-Arg1.
036500     call     "common-maps10" using Maps10-Linkage-Record.
036600     move     M10-Result to WS-Exp-Value.
036700*
036800     compute  WS-Trig-Prob rounded = 1 - WS-Exp-Value.
036900     compute  WS-Exp-Loss  rounded = WS-Prm-L * WS-Trig-Prob.
037000     compute  WS-Premium   rounded =
037100              WS-Exp-Loss * (1 + WS-Prm-Alpha).
037200 cc030-Price-One-Unit-Exit.
037300     exit.
037400*
037500 cc040-Write-Result.
037600     move     spaces to PRICING-RESULT-RECORD.
037700     move     WS-Unt-Id (WS-Unit-Ix)  to RES-ID.
037800     move     WS-N-Trigger            to RES-N-TRIGGER.
037900     move     WS-Lambda               to RES-LAMBDA.
038000     move     WS-Trig-Prob            to RES-TRIG-PROB.
038100     move     WS-Exp-Loss             to RES-EXP-LOSS.
038200     move     WS-Premium              to RES-PREMIUM.
038300     write    PRICING-RESULT-RECORD.
038400 cc040-Write-Result-Exit.
038500     exit.
038600*
038700*****************************************************************
038800*  cc050-Write-Csv-Row - RES-ID trimmed, the rest straight off   *
038900*  the numeric-edited work fields.                                *
039000*****************************************************************
039100*
039200 cc050-Write-Csv-Row.
039300     perform  cc051-Trim-Id thru cc051-Trim-Id-Exit
039400              varying WS-Csv-Id-Len from 12 by -1
039500              until WS-Csv-Id-Len = 1
039600              or RES-ID (WS-Csv-Id-Len:1) not = space.
039700*
039800     move     WS-N-Trigger  to WS-Csv-N.
039900     move     WS-Lambda     to WS-Csv-Lambda.
040000     move     WS-Trig-Prob  to WS-Csv-Prob.
040100     move     WS-Exp-Loss   to WS-Csv-Loss.
040200     move     WS-Premium    to WS-Csv-Premium.
040300*
040400     move     spaces to PRICECSV-RECORD.
040500     string   RES-ID (1:WS-Csv-Id-Len)  delimited by size
040600              ","                      delimited by size
040700              WS-Csv-N                 delimited by size
040800              ","                      delimited by size
040900              WS-Csv-Lambda             delimited by size
041000              ","                      delimited by size
041100              WS-Csv-Prob               delimited by size
041200              ","                      delimited by size
041300              WS-Csv-Loss               delimited by size
041400              ","                      delimited by size
041500              WS-Csv-Premium            delimited by size
041600              into PCSV-LINE.
041700     write    PRICECSV-RECORD.
041800 cc050-Write-Csv-Row-Exit.
041900     exit.
042000*
042100*    No work to do per scan step - the VARYING clause above walks
042200*    WS-Csv-Id-Len back off the end of RES-ID until it lands on a
042300*    non-blank, the UNTIL test is the whole job.
042400*
042500 cc051-Trim-Id.
042600     continue.
042700 cc051-Trim-Id-Exit.
042800     exit.
042900*
043000 cc060-Update-Summary.
043100     add      1 to WS-Units-Priced.
043200     add      WS-Premium to WS-Sum-Premium.
043300     if       WS-Premium < WS-Min-Premium
043400              move WS-Premium to WS-Min-Premium.
043500     if       UPSI-0 ON
043600              display "CRPRICE TRACE MIN-PREMIUM=" WS-Min-Premium-X.
043700     if       WS-Premium > WS-Max-Premium
043800              move WS-Premium to WS-Max-Premium.
043900 cc060-Update-Summary-Exit.
044000     exit.
044100*
044200*****************************************************************
044300*  aa090-Wrapup - echo the control card, print the four U7       *
044400*  summary statistics underwriting reads off the run log.         *
044500*****************************************************************
044600*
044700 aa090-Wrapup.
044800     close    PRICPRM-FILE EVENTS-FILE UNITS-FILE
044900              PRICRES-FILE PRICECSV-FILE.
045000     if       WS-Units-Priced > zero
045100              compute WS-Mean-Premium rounded =
045200                      WS-Sum-Premium / WS-Units-Priced
045300     else
045400              move zero to WS-Mean-Premium WS-Min-Premium.
045500     display  "CRPRICE - POISSON PRICING ENGINE - PARAMETER ECHO".
045600     display  "RULE CODE................... " WS-Prm-Rule-Code.
045700     display  "THRESHOLD.................... " WS-Prm-Threshold.
045800     display  "R-KM......................... " WS-Prm-R-Km.
045900     display  "T-YEARS....................... " WS-Prm-T-Years.
046000     display  "L............................. " WS-Prm-L.
046100     display  "ALPHA......................... " WS-Prm-Alpha.
046200     display  "T-HIST........................ " WS-Prm-T-Hist.
046300     display  "CRPRICE - POISSON PRICING ENGINE - CONTROL TOTALS".
046400     display  "UNITS PRICED.................. " WS-Units-Priced.
046500     display  "MIN PREMIUM.................... " WS-Min-Premium.
046600     display  "MAX PREMIUM.................... " WS-Max-Premium.
046700     display  "MEAN PREMIUM.................... " WS-Mean-Premium.
046800 aa090-Wrapup-Exit.
046900     exit.
