000100*****************************************************************
000200*                                                                *
000300*                 Numeric Primitives - No Intrinsics             *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       common-maps10.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 10/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      10/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Square root, natural exponential, natural log,
002600*                        sine, cosine and arcsine - built from the basic
002700*                        COBOL exponentiation operator and range-reduced
002800*                        series, since the Amendment intrinsic FUNCTIONs
002900*                        (SQRT, EXP, LOG, SIN, COS, ASIN) are off-limits
003000*                        to this shop's ANSI-74 maintained estate.
003100*
003200*    Version.           1.00 of 10/01/2026.
003300*
003400*    Called modules.    None.
003500*
003600* Changes:
003700* 10/01/26 vbc - 1.00 Created for CRGEO (U3) and CRDIST (U2) - lifted
003800*                     the ARCSINE series out of CRGEO when CRDIST also
003900*                     turned out to need SQRT and ALOG.  Ticket CR-102.
004000* 13/01/26 vbc -      ALOG: bumped the Newton loop from 10 to 20 passes
004100*                     after CRDIST's Weibull quantile came back one
004200*                     digit short on the self-test data.  Ticket CR-104.
004300* 19/01/26 vbc -      Added SINE/COSN entry points - CRGEO was carrying
004400*                     its own copy of the series, now shared here.
004500* 02/02/26 vbc -      ASIN: clamp M10-ARG1 to -1/+1 before the series -
004600*                     haversine rounding was feeding in 1.0000000003.
004700*
004800 environment              division.
004900*=================================
005000*
005100 copy "envdiv.cob".
005200 input-output             section.
005300*--------------------------------
005400*
005500 data                     division.
005600*=================================
005700 working-storage section.
005800*------------------------
005900*
006000 01  WS-Constants.
006100     03  WS-E                comp-3    pic s9(1)v9(15)
006200                                        value 2.718281828459045.
006300     03  WS-Pi               comp-3    pic s9(1)v9(15)
006400                                        value 3.141592653589793.
006500*
006600 01  WS-Work.
006700     03  WS-X                comp-3    pic s9(5)v9(9).
006800     03  WS-X2               comp-3    pic s9(5)v9(9).
006900     03  WS-Term             comp-3    pic s9(9)v9(15).
007000*                                        kept for the DISPLAY trace -
007100*                                        UPSI-0 turns on under CR-104.
007200     03  WS-Term-X            redefines WS-Term
007300                                        pic x(13).
007400     03  WS-Sum              comp-3    pic s9(9)v9(15).
007500*                                        kept for the DISPLAY trace -
007600*                                        UPSI-0 turns on under CR-104.
007700     03  WS-Sum-X             redefines WS-Sum
007800                                        pic x(13).
007900     03  WS-Y                comp-3    pic s9(5)v9(9).
008000*                                        kept for the DISPLAY trace -
008100*                                        UPSI-0 turns on under CR-104.
008200     03  WS-Y-X               redefines WS-Y
008300                                        pic x(8).
008400     03  WS-Y-Old            comp-3    pic s9(5)v9(9).
008500     03  WS-Sign              pic s9 comp.
008600     03  WS-Neg-Flag          pic x.
008700         88  WS-Is-Negative       value "Y".
008800         88  WS-Is-Positive       value "N".
008900*
009000 77  I                    pic s9(3) comp.
009100*
009200 linkage                  section.
009300*---------------------------------
009400*
009500 copy "wsmaps10.cob".
009600*
009700 procedure division using Maps10-Linkage-Record.
009800*================================================
009900*
010000 aa000-Main.
010100     move     "0"     to M10-Status.
010200     move     zero    to M10-Result.
010300     evaluate true
010400         when M10-Fn-Sqrt    perform bb010-Sqrt    thru bb010-Sqrt-Exit
010500         when M10-Fn-Expn    perform bb020-Expn    thru bb020-Expn-Exit
010600         when M10-Fn-Alog    perform bb030-Alog    thru bb030-Alog-Exit
010700         when M10-Fn-Sine    perform bb040-Sine    thru bb040-Sine-Exit
010800         when M10-Fn-Cosn    perform bb050-Cosn    thru bb050-Cosn-Exit
010900         when M10-Fn-Asin    perform bb060-Asin    thru bb060-Asin-Exit
011000         when other          move "9" to M10-Status
011100     end-evaluate.
011200     goback.
011300*
011400*****************************************************************
011500*  bb010-Sqrt - square root via the COBOL ** operator.  Domain   *
011600*  checked here rather than left to blow up at run time.         *
011700*****************************************************************
011800*
011900 bb010-Sqrt.
012000     if       M10-Arg1 < zero
012100              move     "9" to M10-Status
012200              go to    bb010-Sqrt-Exit.
012300     compute  M10-Result = M10-Arg1 ** 0.5.
012400 bb010-Sqrt-Exit.
012500     exit.
012600*
012700*****************************************************************
012800*  bb020-Expn - e ** x via the ** operator against WS-E.  Valid  *
012900*  for the range this suite ever calls it with (|x| < 50).       *
013000*****************************************************************
013100*
013200 bb020-Expn.
013300     compute  M10-Result = WS-E ** M10-Arg1.
013400 bb020-Expn-Exit.
013500     exit.
013600*
013700*****************************************************************
013800*  bb030-Alog - natural log by Newton's method on y = ln(x):     *
013900*  y(n+1) = y(n) + x * e**(-y(n)) - 1.  20 passes is comfortably  *
014000*  more than the 1e-7 the callers ask for - see 13/01/26 above.  *
014100*****************************************************************
014200*
014300 bb030-Alog.
014400     if       M10-Arg1 <= zero
014500              move     "9" to M10-Status
014600              go to    bb030-Alog-Exit.
014700     move     M10-Arg1   to WS-X.
014800     move     zero       to WS-Y.
014900     perform  bb031-Alog-Iterate thru bb031-Alog-Iterate-Exit
015000              varying I from 1 by 1 until I > 20.
015100     move     WS-Y to M10-Result.
015200 bb030-Alog-Exit.
015300     exit.
015400*
015500 bb031-Alog-Iterate.
015600     move     WS-Y to WS-Y-Old.
015700     compute  WS-Y = WS-Y-Old + (WS-X * (WS-E ** (-1 * WS-Y-Old))) - 1.
015800     if       UPSI-0 ON
015900              display "COMMON-MAPS10 TRACE ALOG-Y=" WS-Y-X.
016000 bb031-Alog-Iterate-Exit.
016100     exit.
016200*
016300*****************************************************************
016400*  bb040-Sine - Maclaurin series to 9 terms, argument taken as    *
016500*  already range-reduced by the caller to (-pi, +pi).             *
016600*****************************************************************
016700*
016800 bb040-Sine.
016900     move     M10-Arg1     to WS-X.
017000     move     WS-X         to WS-Sum.
017100     move     WS-X         to WS-Term.
017200     move     +1           to WS-Sign.
017300     perform  bb041-Sine-Term thru bb041-Sine-Term-Exit
017400              varying I from 1 by 1 until I > 8.
017500     move     WS-Sum       to M10-Result.
017600 bb040-Sine-Exit.
017700     exit.
017800*
017900 bb041-Sine-Term.
018000     compute  WS-Term  rounded =
018100              WS-Term * WS-X * WS-X / ((2 * I) * (2 * I + 1)) * -1.
018200     add      WS-Term to WS-Sum.
018300     if       UPSI-0 ON
018400              display "COMMON-MAPS10 TRACE TERM=" WS-Term-X
018500              " SUM=" WS-Sum-X.
018600 bb041-Sine-Term-Exit.
018700     exit.
018800*
018900*****************************************************************
019000*  bb050-Cosn - Maclaurin series to 9 terms, same range-reduction *
019100*  assumption as bb040-Sine.                                      *
019200*****************************************************************
019300*
019400 bb050-Cosn.
019500     move     M10-Arg1     to WS-X.
019600     move     1            to WS-Sum.
019700     move     1            to WS-Term.
019800     perform  bb051-Cosn-Term thru bb051-Cosn-Term-Exit
019900              varying I from 1 by 1 until I > 8.
020000     move     WS-Sum       to M10-Result.
020100 bb050-Cosn-Exit.
020200     exit.
020300*
020400 bb051-Cosn-Term.
020500     compute  WS-Term  rounded =
020600              WS-Term * WS-X * WS-X / ((2 * I - 1) * (2 * I)) * -1.
020700     add      WS-Term to WS-Sum.
020800 bb051-Cosn-Term-Exit.
020900     exit.
021000*
021100*****************************************************************
021200*  bb060-Asin - arcsine by its Maclaurin series, argument         *
021300*  clamped to (-1,+1) first per the 02/02/26 change above.       *
021400*****************************************************************
021500*
021600 bb060-Asin.
021700     move     M10-Arg1    to WS-X.
021800     if       WS-X > 1
021900              move       1 to WS-X.
022000     if       WS-X < -1
022100              move      -1 to WS-X.
022200     compute  WS-X2 = WS-X * WS-X.
022300     move     WS-X        to WS-Sum.
022400     move     WS-X        to WS-Term.
022500     perform  bb061-Asin-Term thru bb061-Asin-Term-Exit
022600              varying I from 1 by 1 until I > 10.
022700     move     WS-Sum      to M10-Result.
022800 bb060-Asin-Exit.
022900     exit.
023000*
023100 bb061-Asin-Term.
023200     compute  WS-Term rounded =
023300              WS-Term * WS-X2 * (2 * I - 1) * (2 * I - 1)
023400                      / ((2 * I) * (2 * I + 1)).
023500     add      WS-Term to WS-Sum.
023600 bb061-Asin-Term-Exit.
023700     exit.
023800*
023900 zz999-Program-Exit.
024000     exit     program.
