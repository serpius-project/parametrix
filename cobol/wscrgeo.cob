000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For CRGEO (Haversine Distance)                *
000400*     Caller hands over both points in degrees; CRGEO returns    *
000500*     the great-circle distance in km (Earth radius 6371.0).    *
000600*                                                                *
000700*****************************************************************
000800* 23/01/26 vbc - Created.
000900*
001000 01  CRGEO-LINKAGE-RECORD.
001100     03  GEO-LAT-1                   pic s9(3)v9(4) comp-3.
001200     03  GEO-LON-1                   pic s9(3)v9(4) comp-3.
001300     03  GEO-LAT-2                   pic s9(3)v9(4) comp-3.
001400     03  GEO-LON-2                   pic s9(3)v9(4) comp-3.
001500     03  GEO-DISTANCE-KM             pic s9(5)v9(9) comp-3.
001600*
