000100*****************************************************************
000200*                                                                *
000300*        CRSIMOB - Observation Simulator (Batch Driver)          *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crsimob.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 17/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      17/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Fabricates a test observation either side of
002600*                        the policy threshold - used by underwriting to
002700*                        drum-test CRTRIG's decision logic without
002800*                        waiting on a real feed.  The jitter offset
002900*                        comes off the same LCG generator CRRAIN (U9)
003000*                        uses, seeded once at start of run so a given
003100*                        SIMREQ deck always reproduces the same run.
003200*
003300*    Version.           1.00 of 17/01/2026.
003400*
003500*    Called modules.    crtrig.
003600*
003700* Changes:
003800* 17/01/26 vbc - 1.00 Created. Ticket CR-112.
003900*
004000 environment              division.
004100*=================================
004200*
004300 copy "envdiv.cob".
004400 input-output             section.
004500 file-control.
004600     select   SIMREQ-FILE      assign      "SIMREQ"
004700                                organization line sequential
004800                                status       WS-Simreq-Status.
004900*
005000     select   PAYDEC-FILE      assign      "PAYDEC"
005100                                organization line sequential
005200                                status       WS-Paydec-Status.
005300*
005400 data                     division.
005500*=================================
005600 file                     section.
005700*--------------------------------
005800*
005900 fd  SIMREQ-FILE.
006000     copy "wssimreq.cob".
006100*
006200 fd  PAYDEC-FILE.
006300     copy "wspaydec.cob".
006400*
006500 working-storage section.
006600*------------------------
006700*
006800 01  WS-File-Statuses.
006900     03  WS-Simreq-Status        pic xx value "00".
007000     03  WS-Paydec-Status        pic xx value "00".
007100*
007200 01  WS-Counters.
007300     03  WS-Policies-Evaluated   pic 9(7) comp.
007400     03  WS-Policies-Triggered   pic 9(7) comp.
007500*
007600 01  WS-Totals.
007700     03  WS-Total-Payout-Due     comp-3 pic s9(9)v9(2).
007800*
007900 01  WS-Lcg.
008000     03  WS-Lcg-State             pic 9(10) comp.
008100     03  WS-Lcg-Temp              pic 9(18) comp.
008200     03  WS-Lcg-Quotient          pic 9(10) comp.
008300     03  WS-Lcg-Remainder         pic 9(10) comp.
008400     03  WS-U-Raw                 comp-3 pic s9(1)v9(9).
008500     03  WS-U                     comp-3 pic s9(1)v9(9).
008600*
008700 01  WS-Today.
008800     03  WS-Today-8               pic 9(8).
008900     03  WS-Today-X                redefines WS-Today-8.
009000         05  WS-Today-Ccyy        pic 9(4).
009100         05  WS-Today-Mm          pic 9(2).
009200         05  WS-Today-Dd          pic 9(2).
009300*
009400*    Working copy of the observation shape CRTRIG expects - this
009500*    program never opens an OBSIN file, it builds the record here
009600*    per the U5 simulation rule then hands it straight to CRTRIG.
009700*
009800 copy "wsobsin.cob".
009900*
010000 01  WS-Work.
010100     03  WS-Direction             pic x(1).
010200         88  WS-High-Is-Bad           value "H".
010300         88  WS-Low-Is-Bad            value "L".
010400     03  WS-Base                  comp-3 pic s9(7)v9(4).
010500*                                        kept for the DISPLAY trace -
010600*                                        UPSI-0 turns on under CR-112.
010700     03  WS-Base-X                  redefines WS-Base
010800                                        pic x(6).
010900     03  WS-Jitter                comp-3 pic s9(7)v9(4).
011000*                                        kept for the DISPLAY trace
011100*                                        UPSI-0 turns on under CR-112.
011200     03  WS-Jitter-X                redefines WS-Jitter
011300                                        pic x(6).
011400     03  WS-Offset                comp-3 pic s9(7)v9(4).
011500     03  WS-Value                comp-3 pic s9(7)v9(4).
011600     03  WS-Default-Date          pic x(10).
011700*
011800*    Local copy of CRTRIG's linkage block - this program is the
011900*    CALLer, not the CALLed.
012000*
012100 copy "wscrtrig.cob".
012200*
012300 procedure division.
012400*====================
012500*
012600 aa000-Main.
012700     perform  aa010-Housekeeping        thru aa010-Housekeeping-Exit.
012800     perform  aa020-Process-Requests    thru aa020-Process-Requests-Exit.
012900     perform  aa090-Wrapup              thru aa090-Wrapup-Exit.
013000     stop     run.
013100*
013200 aa010-Housekeeping.
013300     move     zero to WS-Policies-Evaluated WS-Policies-Triggered
013400                       WS-Total-Payout-Due.
013500     move     1234567890 to WS-Lcg-State.
013600     accept   WS-Today-8 from date YYYYMMDD.
013700     move     WS-Today-Ccyy to WS-Default-Date (1:4).
013800     move     "-"           to WS-Default-Date (5:1).
013900     move     WS-Today-Mm   to WS-Default-Date (6:2).
014000     move     "-01"         to WS-Default-Date (8:3).
014100     open     input  SIMREQ-FILE.
014200     open     output PAYDEC-FILE.
014300 aa010-Housekeeping-Exit.
014400     exit.
014500*
014600 aa020-Process-Requests.
014700     read     SIMREQ-FILE at end go to aa020-Process-Requests-Exit.
014800     add      1 to WS-Policies-Evaluated.
014900     perform  bb010-One-Request thru bb010-One-Request-Exit.
015000     go to    aa020-Process-Requests.
015100 aa020-Process-Requests-Exit.
015200     exit.
015300*
015400*****************************************************************
015500*  bb010-One-Request - synthesize the observation, run it        *
015600*  through CRTRIG, write the decision.                            *
015700*****************************************************************
015800*
015900 bb010-One-Request.
016000     evaluate SIM-HAZARD
016100         when "FLOOD"          move "H" to WS-Direction
016200         when "HEATWAVE"       move "H" to WS-Direction
016300         when "WATERSTRESS"    move "L" to WS-Direction
016400         when "DROUGHT"        move "L" to WS-Direction
016500         when other            move "H" to WS-Direction
016600     end-evaluate.
016700*
016800     perform  cc010-Abs-Threshold thru cc010-Abs-Threshold-Exit.
016900     compute  WS-Jitter = WS-Base * SIM-JITTER-FRAC.
017000     if       WS-Jitter = zero
017100              move     1.0000 to WS-Jitter.
017200     if       UPSI-0 ON
017300              display "CRSIMOB TRACE JITTER=" WS-Jitter-X.
017400*
017500     perform  cc020-Lcg-Next thru cc020-Lcg-Next-Exit.
017600     compute  WS-Offset rounded = WS-U * WS-Jitter.
017700*
017800     evaluate true
017900         when SIM-Force-Yes and WS-High-Is-Bad
018000              compute WS-Value rounded = SIM-THRESHOLD + WS-Offset
018100         when SIM-Force-Yes and WS-Low-Is-Bad
018200              compute WS-Value rounded = SIM-THRESHOLD - WS-Offset
018300         when SIM-Force-No  and WS-High-Is-Bad
018400              compute WS-Value rounded = SIM-THRESHOLD - WS-Offset
018500         when SIM-Force-No  and WS-Low-Is-Bad
018600              compute WS-Value rounded = SIM-THRESHOLD + WS-Offset
018700     end-evaluate.
018800*
018900     move     SIM-HAZARD       to OBS-HAZARD.
019000     move     SIM-LAT          to OBS-LAT.
019100     move     SIM-LON          to OBS-LON.
019200     if       SIM-DATE = spaces
019300              move WS-Default-Date to OBS-DATE
019400     else
019500              move SIM-DATE        to OBS-DATE.
019600     move     WS-Value             to OBS-VALUE.
019700     move     spaces               to OBS-UNIT.
019800     move     "SIMULATED_EVENT"    to OBS-SOURCE.
019900     move     "N"                  to OBS-ERROR-FLAG.
020000     move     SIM-THRESHOLD        to OBS-POLICY-THRESHOLD.
020100     move     SIM-PAYOUT           to OBS-POLICY-PAYOUT.
020200*
020300     move     OBS-HAZARD            to TRG-Hazard.
020400     move     OBS-ERROR-FLAG        to TRG-Error-Flag.
020500     move     OBS-VALUE             to TRG-Value.
020600     move     OBS-POLICY-THRESHOLD  to TRG-Threshold.
020700     move     OBS-POLICY-PAYOUT     to TRG-Payout.
020800     call     "crtrig" using Crtrig-Linkage-Record.
020900*
021000     move     TRG-Status     to PD-Status.
021100     move     OBS-HAZARD     to PD-Hazard.
021200     move     OBS-DATE       to PD-Date.
021300     move     TRG-Triggered  to PD-Triggered.
021400     move     TRG-Value      to PD-Value.
021500     move     TRG-Threshold  to PD-Threshold.
021600     move     TRG-Direction  to PD-Direction.
021700     move     TRG-Margin     to PD-Margin.
021800     move     TRG-Payout     to PD-Payout.
021900     move     TRG-Payout-Due to PD-Payout-Due.
022000     write    PAYOUT-DECISION-RECORD.
022100*
022200     if       TRG-Is-Triggered
022300              add 1 to WS-Policies-Triggered
022400              add TRG-Payout-Due to WS-Total-Payout-Due.
022500 bb010-One-Request-Exit.
022600     exit.
022700*
022800*****************************************************************
022900*  cc010-Abs-Threshold - |threshold| without an intrinsic        *
023000*  FUNCTION; the sign test does the same job.                     *
023100*****************************************************************
023200*
023300 cc010-Abs-Threshold.
023400     if       SIM-THRESHOLD < zero
023500              compute WS-Base = SIM-THRESHOLD * -1
023600     else
023700              move    SIM-THRESHOLD to WS-Base.
023800     if       UPSI-0 ON
023900              display "CRSIMOB TRACE BASE=" WS-Base-X.
024000 cc010-Abs-Threshold-Exit.
024100     exit.
024200*
024300*****************************************************************
024400*  cc020-Lcg-Next - one step of the house LCG, u scaled into     *
024500*  [0.25, 1.00] per the jitter rule.                              *
024600*****************************************************************
024700*
024800 cc020-Lcg-Next.
024900     compute  WS-Lcg-Temp = (WS-Lcg-State * 1664525) + 1013904223.
025000     divide   WS-Lcg-Temp by 4294967296
025100              giving WS-Lcg-Quotient remainder WS-Lcg-Remainder.
025200     move     WS-Lcg-Remainder to WS-Lcg-State.
025300     compute  WS-U-Raw = WS-Lcg-State / 4294967295.
025400     compute  WS-U     = 0.25 + (WS-U-Raw * 0.75).
025500 cc020-Lcg-Next-Exit.
025600     exit.
025700*
025800 aa090-Wrapup.
025900     close    SIMREQ-FILE PAYDEC-FILE.
026000     display  "CRSIMOB - OBSERVATION SIMULATOR - CONTROL TOTALS".
026100     display  "POLICIES EVALUATED......... " WS-Policies-Evaluated.
026200     display  "TRIGGERED................... " WS-Policies-Triggered.
026300     display  "TOTAL PAYOUT DUE............ " WS-Total-Payout-Due.
026400 aa090-Wrapup-Exit.
026500     exit.
