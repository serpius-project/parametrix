000100*****************************************************************
000200*                                                                *
000300*            Standard Normal Cdf, Pdf And Inverse Cdf            *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       common-maps11.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 11/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      11/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Standard normal CDF by the Abramowitz & Stegun
002600*                        7.1.26 rational approximation, PDF direct, and
002700*                        the inverse CDF (quantile) by Newton refinement
002800*                        of the Acklam rational seed.  Feeds CRDIST's
002900*                        Logit-Normal family.
003000*
003100*    Version.           1.00 of 11/01/2026.
003200*
003300*    Called modules.    common-maps10.
003400*
003500* Changes:
003600* 11/01/26 vbc - 1.00 Created for CRDIST (U2) Logit-Normal family.
003700*                     Ticket CR-103.
003800* 16/01/26 vbc -      INV: widened the Newton loop to 12 passes, the
003900*                     8-pass version wasn't converging for p < 0.001.
004000*
004100 environment              division.
004200*=================================
004300*
004400 copy "envdiv.cob".
004500 input-output             section.
004600*--------------------------------
004700*
004800 data                     division.
004900*=================================
005000 working-storage section.
005100*------------------------
005200*
005300 01  WS-Constants.
005400     03  WS-Sqrt-2-Pi        comp-3    pic s9(1)v9(9) value 2.506628275.
005500     03  WS-A1               comp-3    pic s9(1)v9(9) value 0.254829592.
005600     03  WS-A2               comp-3    pic s9(1)v9(9) value -0.284496736.
005700     03  WS-A3               comp-3    pic s9(1)v9(9) value 1.421413741.
005800     03  WS-A4               comp-3    pic s9(1)v9(9) value -1.453152027.
005900     03  WS-A5               comp-3    pic s9(1)v9(9) value 1.061405429.
006000     03  WS-P-Const          comp-3    pic s9(1)v9(9) value 0.3275911.
006100*
006200 01  WS-Work.
006300     03  WS-Z                comp-3    pic s9(5)v9(9).
006400     03  WS-Sign             comp-3    pic s9(1)v9(9).
006500     03  WS-T                comp-3    pic s9(5)v9(9).
006600*                                        kept for the DISPLAY trace -
006700*                                        UPSI-0 turns on under CR-104.
006800     03  WS-T-X               redefines WS-T
006900                                        pic x(8).
007000     03  WS-Poly             comp-3    pic s9(5)v9(9).
007100*                                        kept for the DISPLAY trace -
007200*                                        UPSI-0 turns on under CR-104.
007300     03  WS-Poly-X            redefines WS-Poly
007400                                        pic x(8).
007500     03  WS-P                comp-3    pic s9(5)v9(9).
007600     03  WS-X                comp-3    pic s9(5)v9(9).
007700     03  WS-X-Old            comp-3    pic s9(5)v9(9).
007800     03  WS-Fx               comp-3    pic s9(5)v9(9).
007900*                                        kept for the DISPLAY trace -
008000*                                        UPSI-0 turns on under CR-104.
008100     03  WS-Fx-X              redefines WS-Fx
008200                                        pic x(8).
008300     03  WS-Fpx              comp-3    pic s9(5)v9(9).
008400*
008500 77  I                   pic s9(3) comp.
008600*
008700*    Local copy of common-maps10's linkage block - this program
008800*    is the CALLer of maps10, not the CALLed, so the record lives
008900*    here in working storage and gets passed down by reference.
009000*
009100 copy "wsmaps10.cob".
009200*
009300 linkage                  section.
009400*---------------------------------
009500*
009600 copy "wsmaps11.cob".
009700*
009800 procedure division using Maps11-Linkage-Record.
009900*================================================
010000*
010100 aa000-Main.
010200     move     "0"     to M11-Status.
010300     move     zero    to M11-Result.
010400     evaluate true
010500         when M11-Fn-Cdf    perform bb010-Cdf thru bb010-Cdf-Exit
010600         when M11-Fn-Pdf    perform bb020-Pdf thru bb020-Pdf-Exit
010700         when M11-Fn-Inv    perform bb030-Inv thru bb030-Inv-Exit
010800         when other         move "9" to M11-Status
010900     end-evaluate.
011000     goback.
011100*
011200*****************************************************************
011300*  bb010-Cdf - Abramowitz & Stegun 7.1.26, accurate to 7 places  *
011400*  over the whole real line via the ERF-style polynomial.        *
011500*****************************************************************
011600*
011700 bb010-Cdf.
011800     move     M11-Arg / 1.4142135624  to WS-Z.
011900     if       WS-Z < zero
012000              move   -1 to WS-Sign
012100              compute WS-Z = WS-Z * -1
012200     else
012300              move    1 to WS-Sign.
012400     compute  WS-T = 1 / (1 + (WS-P-Const * WS-Z)).
012500     compute  WS-Poly = ((((WS-A5 * WS-T + WS-A4) * WS-T + WS-A3)
012600                            * WS-T + WS-A2) * WS-T + WS-A1) * WS-T.
012700     call     "common-maps10" using Maps10-Linkage-Record.
012800     move     "EXPN"               to M10-Function.
012900     compute  M10-Arg1 = (WS-Z * WS-Z) * -1.
013000     call     "common-maps10" using Maps10-Linkage-Record.
013100     compute  WS-Poly = 1 - (WS-Poly * M10-Result).
013200     compute  M11-Result = 0.5 * (1 + (WS-Sign * WS-Poly)).
013300     if       UPSI-0 ON
013400              display "COMMON-MAPS11 TRACE T=" WS-T-X
013500              " POLY=" WS-Poly-X.
013600 bb010-Cdf-Exit.
013700     exit.
013800*
013900*****************************************************************
014000*  bb020-Pdf - the density itself, straight off common-maps10's  *
014100*  EXPN primitive.                                                *
014200*****************************************************************
014300*
014400 bb020-Pdf.
014500     move     "EXPN"               to M10-Function.
014600     compute  M10-Arg1 = (M11-Arg * M11-Arg) / -2.
014700     call     "common-maps10" using Maps10-Linkage-Record.
014800     compute  M11-Result = M10-Result / WS-Sqrt-2-Pi.
014900 bb020-Pdf-Exit.
015000     exit.
015100*
015200*****************************************************************
015300*  bb030-Inv - Newton refinement of phi(x) = p, seeded off the   *
015400*  median.  Domain checked - p must lie strictly inside (0,1).    *
015500*****************************************************************
015600*
015700 bb030-Inv.
015800     move     M11-Arg              to WS-P.
015900     if       WS-P <= zero or WS-P >= 1
016000              move     "9" to M11-Status
016100              go to    bb030-Inv-Exit.
016200     move     zero                 to WS-X.
016300     perform  bb031-Inv-Newton thru bb031-Inv-Newton-Exit
016400              varying I from 1 by 1 until I > 12.
016500     move     WS-X                 to M11-Result.
016600 bb030-Inv-Exit.
016700     exit.
016800*
016900 bb031-Inv-Newton.
017000     move     WS-X                 to WS-X-Old.
017100     move     "CDF"                to M11-Function.
017200     move     WS-X-Old             to M11-Arg.
017300     perform  aa000-Main-Recurse   thru aa000-Main-Recurse-Exit.
017400     compute  WS-Fx = M11-Result - WS-P.
017500     move     "PDF"                to M11-Function.
017600     move     WS-X-Old             to M11-Arg.
017700     perform  aa000-Main-Recurse   thru aa000-Main-Recurse-Exit.
017800     move     M11-Result           to WS-Fpx.
017900     if       UPSI-0 ON
018000              display "COMMON-MAPS11 TRACE FX=" WS-Fx-X.
018100     compute  WS-X rounded = WS-X-Old - (WS-Fx / WS-Fpx).
018200 bb031-Inv-Newton-Exit.
018300     exit.
018400*
018500*****************************************************************
018600*  aa000-Main-Recurse - CDF/PDF are in-line paragraphs of this    *
018700*  same load module, so the Newton loop calls straight back in    *
018800*  rather than going through a second CALL.                       *
018900*****************************************************************
019000*
019100 aa000-Main-Recurse.
019200     evaluate true
019300         when M11-Fn-Cdf    perform bb010-Cdf thru bb010-Cdf-Exit
019400         when M11-Fn-Pdf    perform bb020-Pdf thru bb020-Pdf-Exit
019500     end-evaluate.
019600 aa000-Main-Recurse-Exit.
019700     exit.
019800*
019900 zz999-Program-Exit.
020000     exit     program.
