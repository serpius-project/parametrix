000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Pricing Result File (PRICRES)        *
000400*     Output of CRPRICE (U7), one record per exposure unit.     *
000500*                                                                *
000600*****************************************************************
000700*  File size 67 bytes.
000800*
000900* 22/01/26 vbc - Created.
001000* 30/01/26 vbc - Dropped RES-ID-X - the CSV summary trims RES-ID
001100*                by reference modification directly, the occurs-12
001200*                char table was never read. Ticket CR-122.
001300*
001400 01  PRICING-RESULT-RECORD.
001500     03  RES-ID                      pic x(12).
001600     03  RES-N-TRIGGER                pic 9(7).
001700     03  RES-LAMBDA                   pic 9(5)v9(8).
001800     03  RES-TRIG-PROB                pic 9(1)v9(8).
001900     03  RES-EXP-LOSS                 pic 9(9)v9(4).
002000     03  RES-PREMIUM                  pic 9(9)v99.
002100     03  filler                       pic x(2).
002200*
