000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Exposure Unit File (UNITS)           *
000400*     Input to CRPRICE (U7) - loaded whole into a table at      *
000500*     start of run, one record per insured unit.  UNT-NVERT     *
000600*     zero means a point unit (geo-radius rule); non-zero means  *
000700*     the unit is a polygon (polygon rule) and CRQUAL walks the  *
000800*     vertex table instead.                                      *
000900*                                                                *
001000*****************************************************************
001100*  File size 188 bytes.
001200*
001300* 22/01/26 vbc - Created.
001400*
001500 01  EXPOSURE-UNIT-RECORD.
001600     03  UNT-ID                      pic x(12).
001700     03  UNT-LAT                     pic s9(3)v9(4).
001800     03  UNT-LON                     pic s9(3)v9(4).
001900     03  UNT-NVERT                   pic 9(2).
002000     03  UNT-VERTICES.
002100         05  UNT-VERT-TBL occurs 20.
002200             07  UNT-VERT-LAT        pic s9(3)v9(4).
002300             07  UNT-VERT-LON        pic s9(3)v9(4).
002400     03  filler                      pic x(6).
002500*
