000100*****************************************************************
000200*   Common Environment Division Entries - Climate Risk Suite   *
000300*****************************************************************
000400* 09/01/26 vbc - Created, lifted out of crprem so every CR program
000500*                picks up the same printer/switch assignments.
000600* 22/01/26 vbc - Added UPSI-0 for the "keep bad records, don't abort"
000700*                override asked for by underwriting on ticket CR-114.
000800* 25/01/26 vbc - Added UPSI-1/UPSI-2 so CRAGGR can take its MAX/
000900*                MEAN/DEFICIT run mode off the JCL card instead of
001000*                a parameter file nobody would remember to update.
001100*                Ticket CR-117.
001200 CONFIGURATION SECTION.
001300*------------------------
001400 SOURCE-COMPUTER. GNU-LINUX.
001500 OBJECT-COMPUTER. GNU-LINUX.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     CLASS DIGITS-ONLY IS "0" THRU "9"
001900     CLASS SIGN-CHARS  IS "+" "-"
002000     UPSI-0
002100     UPSI-1
002200     UPSI-2.
002300*
002400*  UPSI-0 ON  = skip-and-continue on a bad input record instead of
002500*               aborting the run (set at SOJ by the operator JCL).
002600*  UPSI-0 OFF = default, abort the run as documented per program.
002700*
002800*  CRAGGR (U6) run mode, set at SOJ by the operator JCL -
002900*  UPSI-1 OFF, UPSI-2 OFF = MAX
003000*  UPSI-1 ON,  UPSI-2 OFF = MEAN
003100*  UPSI-2 ON              = DEFICIT (UPSI-1 ignored)
003200*
