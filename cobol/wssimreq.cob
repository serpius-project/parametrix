000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Simulation Request File (SIMREQ)     *
000400*     Input to CRSIMOB (U5). Layout is ours - the wire format   *
000500*     was left open to us, so fields are sized to match the     *
000600*     other fixed-point pictures used throughout the suite.     *
000700*                                                                *
000800*****************************************************************
000900*  File size 70 bytes.
001000*
001100* 12/01/26 vbc - Created.
001200*
001300 01  SIMULATION-REQUEST-RECORD.
001400     03  SIM-HAZARD                pic x(12).
001500     03  SIM-LAT                   pic s9(3)v9(4).
001600     03  SIM-LON                   pic s9(3)v9(4).
001700     03  SIM-THRESHOLD             pic s9(7)v9(4).
001800     03  SIM-PAYOUT                pic 9(9)v99.
001900     03  SIM-FORCE-TRIGGER         pic x(1).
002000         88  SIM-FORCE-YES             value "Y".
002100         88  SIM-FORCE-NO              value "N".
002200     03  SIM-JITTER-FRAC           pic 9(1)v9(4).
002300     03  SIM-DATE                  pic x(10).
002400     03  filler                    pic x(6).
002500*
