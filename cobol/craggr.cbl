000100*****************************************************************
000200*                                                                *
000300*          CRAGGR - Monthly Aggregator (Batch Driver)            *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       craggr.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 20/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      20/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           Rolls a sorted daily weather deck up to one
002600*                        record a month.  Three flavours off the one
002700*                        JCL card - MAX and MEAN are a straight
002800*                        control break, DEFICIT runs the Thornthwaite
002900*                        water-balance sums underwriting asked for on
003000*                        the drought book.  One site/series per run.
003100*
003200*    Version.           1.00 of 20/01/2026.
003300*
003400*    Called modules.    None.
003500*
003600* Changes:
003700* 20/01/26 vbc - 1.00 Created. Ticket CR-117.
003800* 26/01/26 vbc -      Added the 12-month centred roll for the annual
003900*                     heat index - the flat single-year sum understated
004000*                     PET at both ends of a short deck. Ticket CR-118.
004100*
004200 environment              division.
004300*=================================
004400*
004500 copy "envdiv.cob".
004600 input-output             section.
004700 file-control.
004800     select   DAILYIN-FILE     assign      "DAILYIN"
004900                                organization line sequential
005000                                status       WS-Dailyin-Status.
005100*
005200     select   MONTHOUT-FILE    assign      "MONTHOUT"
005300                                organization line sequential
005400                                status       WS-Monthout-Status.
005500*
005600 data                     division.
005700*=================================
005800 file                     section.
005900*--------------------------------
006000*
006100 fd  DAILYIN-FILE.
006200     copy "wsdailyin.cob".
006300*
006400 fd  MONTHOUT-FILE.
006500     copy "wsmonthout.cob".
006600*
006700 working-storage section.
006800*------------------------
006900*
007000 01  WS-File-Statuses.
007100     03  WS-Dailyin-Status        pic xx value "00".
007200     03  WS-Monthout-Status       pic xx value "00".
007300*
007400 01  WS-Switches.
007500     03  WS-Eof-Flag              pic x(1) value "N".
007600         88  WS-Eof                   value "Y".
007700     03  WS-Run-Mode              pic x(1).
007800         88  WS-Mode-Max              value "1".
007900         88  WS-Mode-Mean             value "2".
008000         88  WS-Mode-Deficit          value "3".
008100     03  WS-First-Record-Flag     pic x(1) value "Y".
008200         88  WS-First-Record          value "Y".
008300*
008400 01  WS-Counters.
008500     03  WS-Days-Read             pic 9(7) comp.
008600     03  WS-Months-Written        pic 9(5) comp.
008700     03  WS-Month-Ix              pic 9(3) comp.
008800     03  WS-Fill-Ix               pic 9(3) comp.
008900     03  WS-Scan-Ix               pic 9(3) comp.
009000*
009100*    MAX/MEAN working accumulators - one calendar month open at a time.
009200*
009300 01  WS-Mm-Work.
009400     03  WS-Mm-Curr-Month         pic x(7).
009500     03  WS-Mm-Count              pic 9(3) comp.
009600     03  WS-Mm-Max                comp-3 pic s9(7)v9(4).
009700     03  WS-Mm-Max-X                redefines WS-Mm-Max
009800                                        pic x(6).
009900     03  WS-Mm-Sum                comp-3 pic s9(9)v9(4).
010000     03  WS-Mm-Mean               comp-3 pic s9(7)v9(4).
010100*                                        kept for the DISPLAY trace
010200*                                        UPSI-0 turns on under CR-117.
010300     03  WS-Mm-Mean-X               redefines WS-Mm-Mean
010400                                        pic x(6).
010500*
010600*    DEFICIT working table - every month in the deck gets a slot; the
010700*    deck is one site/series so 360 months (30 years of daily data) is
010800*    headroom enough for any drought book we write today.
010900*
011000 01  WS-Dft-Table.
011100     03  WS-Dft-Entry occurs 360 times.
011200         05  WS-Dft-Month            pic x(7).
011300         05  WS-Dft-Temp-Count       pic 9(3) comp.
011400         05  WS-Dft-Temp-Sum         comp-3 pic s9(7)v9(4).
011500         05  WS-Dft-Temp-Mean        comp-3 pic s9(5)v9(4).
011600         05  WS-Dft-Precip-Sum       comp-3 pic s9(7)v9(4).
011700         05  WS-Dft-Heat-Index       comp-3 pic s9(5)v9(9).
011800         05  WS-Dft-Annual-Index     comp-3 pic s9(5)v9(9).
011900         05  WS-Dft-Exponent-A       comp-3 pic s9(3)v9(9).
012000         05  WS-Dft-Pet              comp-3 pic s9(7)v9(4).
012100         05  WS-Dft-Deficit          comp-3 pic s9(7)v9(4).
012200 01  WS-Dft-Months-Used          pic 9(3) comp.
012300*
012400 01  WS-Dft-Work.
012500     03  WS-Dft-Tplus             comp-3 pic s9(5)v9(4).
012600     03  WS-Dft-Ratio             comp-3 pic s9(5)v9(9).
012700     03  WS-Dft-Ratio-X           redefines WS-Dft-Ratio
012800                                        pic x(8).
012900     03  WS-Dft-Window-Lo         pic s9(3) comp.
013000     03  WS-Dft-Window-Hi         pic s9(3) comp.
013100     03  WS-Dft-I-Cubed           comp-3 pic s9(9)v9(9).
013200     03  WS-Dft-I-Squared         comp-3 pic s9(9)v9(9).
013300     03  WS-Dft-Nonzero-Ix        pic 9(3) comp.
013400     03  WS-Dft-Found-Flag        pic x(1).
013500         88  WS-Dft-Found             value "Y".
013600*
013700 procedure division.
013800*====================
013900*
014000 aa000-Main.
014100     perform  aa010-Housekeeping        thru aa010-Housekeeping-Exit.
014200     perform  aa020-Read-Daily-Deck     thru aa020-Read-Daily-Deck-Exit.
014300     if       WS-Mode-Deficit
014400              perform  bb100-Deficit-Pass thru bb100-Deficit-Pass-Exit.
014500     perform  aa090-Wrapup              thru aa090-Wrapup-Exit.
014600     stop     run.
014700*
014800 aa010-Housekeeping.
014900     move     zero  to WS-Days-Read WS-Months-Written WS-Dft-Months-Used.
015000     move     "N"   to WS-Eof-Flag.
015100     move     "Y"   to WS-First-Record-Flag.
015200     move     spaces to WS-Mm-Curr-Month.
015300     move     zero  to WS-Mm-Count WS-Mm-Max WS-Mm-Sum WS-Mm-Mean.
015400     evaluate true
015500         when UPSI-2 ON    move "3" to WS-Run-Mode
015600         when UPSI-1 ON    move "2" to WS-Run-Mode
015700         when other        move "1" to WS-Run-Mode
015800     end-evaluate.
015900     open     input  DAILYIN-FILE.
016000     open     output MONTHOUT-FILE.
016100 aa010-Housekeeping-Exit.
016200     exit.
016300*
016400*****************************************************************
016500*  aa020-Read-Daily-Deck - one pass over DAILYIN.  MAX/MEAN write  *
016600*  their month line on the break; DEFICIT just loads the table,   *
016700*  the heat-index math runs afterwards in bb100.                  *
016800*****************************************************************
016900*
017000 aa020-Read-Daily-Deck.
017100     read     DAILYIN-FILE at end go to aa020-Eof.
017200     add      1 to WS-Days-Read.
017300     if       WS-Mode-Deficit
017400              perform  cc100-Deficit-Accumulate
017500                                     thru cc100-Deficit-Accumulate-Exit
017600     else
017700              perform  cc010-Maxmean-Accumulate
017800                                     thru cc010-Maxmean-Accumulate-Exit.
017900     go to    aa020-Read-Daily-Deck.
018000 aa020-Eof.
018100     if       not WS-Mode-Deficit
018200     and      not WS-First-Record
018300              perform  cc020-Maxmean-Emit thru cc020-Maxmean-Emit-Exit.
018400 aa020-Read-Daily-Deck-Exit.
018500     exit.
018600*
018700*****************************************************************
018800*  cc010-Maxmean-Accumulate - MAX/MEAN control break on YYYY-MM.  *
018900*  DLY-IS-MISSING days are read but excluded from sum and count.  *
019000*****************************************************************
019100*
019200 cc010-Maxmean-Accumulate.
019300     if       WS-First-Record
019400              move     "N" to WS-First-Record-Flag
019500              move     DLY-DATE (1:7) to WS-Mm-Curr-Month
019600     else
019700        if    DLY-DATE (1:7) not = WS-Mm-Curr-Month
019800              perform  cc020-Maxmean-Emit thru cc020-Maxmean-Emit-Exit
019900              move     DLY-DATE (1:7) to WS-Mm-Curr-Month
020000              move     zero to WS-Mm-Count WS-Mm-Max WS-Mm-Sum WS-Mm-Mean.
020100*
020200     if       DLY-IS-PRESENT
020300              add      1 to WS-Mm-Count
020400              add      DLY-VALUE to WS-Mm-Sum
020500              if       WS-Mm-Count = 1
020600                       move  DLY-VALUE to WS-Mm-Max
020700               else
020800                       if    DLY-VALUE > WS-Mm-Max
020900                             move DLY-VALUE to WS-Mm-Max.
021000 cc010-Maxmean-Accumulate-Exit.
021100     exit.
021200*
021300*****************************************************************
021400*  cc020-Maxmean-Emit - write the month just closed, provided it *
021500*  had at least one present value.                                *
021600*****************************************************************
021700*
021800 cc020-Maxmean-Emit.
021900     if       WS-Mm-Count > zero
022000              move     spaces to MONTHLY-VALUE-RECORD
022100              move     WS-Mm-Curr-Month to MON-DATE (1:7)
022200              move     "-01"            to MON-DATE (8:3)
022300              if       WS-Mode-Max
022400                       move WS-Mm-Max to WS-Mm-Mean
022500                       if UPSI-0 ON
022600                          display "CRAGGR TRACE MM-MAX=" WS-Mm-Max-X
022700                       end-if
022800               else
022900                       compute WS-Mm-Mean rounded =
023000                               WS-Mm-Sum / WS-Mm-Count
023100               end-if
023200              move     WS-Mm-Mean to MON-VALUE
023300              if       UPSI-0 ON
023400                       display "CRAGGR TRACE MON-VALUE=" WS-Mm-Mean-X
023500              write    MONTHLY-VALUE-RECORD
023600              add      1 to WS-Months-Written.
023700 cc020-Maxmean-Emit-Exit.
023800     exit.
023900*
024000*****************************************************************
024100*  cc100-Deficit-Accumulate - load one day's temp/precip into     *
024200*  that day's month slot, opening a new slot on a month break.    *
024300*****************************************************************
024400*
024500 cc100-Deficit-Accumulate.
024600     if       WS-Dft-Months-Used = zero
024700              perform  cc110-Deficit-New-Month thru
024800                       cc110-Deficit-New-Month-Exit
024900     else
025000        if    DLY-DATE (1:7) not =
025100                         WS-Dft-Month (WS-Dft-Months-Used)
025200              perform  cc110-Deficit-New-Month thru
025300                       cc110-Deficit-New-Month-Exit.
025400*
025500     add      1 to WS-Dft-Temp-Count (WS-Dft-Months-Used).
025600     add      DLY-TEMP-C to WS-Dft-Temp-Sum (WS-Dft-Months-Used).
025700     add      DLY-PRECIP-MM to WS-Dft-Precip-Sum (WS-Dft-Months-Used).
025800 cc100-Deficit-Accumulate-Exit.
025900     exit.
026000*
026100 cc110-Deficit-New-Month.
026200     add      1 to WS-Dft-Months-Used.
026300     move     DLY-DATE (1:7) to WS-Dft-Month (WS-Dft-Months-Used).
026400     move     zero to WS-Dft-Temp-Count (WS-Dft-Months-Used)
026500                       WS-Dft-Temp-Sum (WS-Dft-Months-Used)
026600                       WS-Dft-Precip-Sum (WS-Dft-Months-Used).
026700 cc110-Deficit-New-Month-Exit.
026800     exit.
026900*
027000*****************************************************************
027100*  bb100-Deficit-Pass - second pass over the month table once     *
027200*  every day has been accumulated.  A series under 30 daily       *
027300*  records produces no MONTHOUT at all.                           *
027400*****************************************************************
027500*
027600 bb100-Deficit-Pass.
027700     if       WS-Days-Read < 30
027800              go to bb100-Deficit-Pass-Exit.
027900*
028000     perform  cc200-Mean-Temp thru cc200-Mean-Temp-Exit
028100              varying WS-Month-Ix from 1 by 1
028200              until WS-Month-Ix > WS-Dft-Months-Used.
028300*
028400     perform  cc210-Roll-Index thru cc210-Roll-Index-Exit
028500              varying WS-Month-Ix from 1 by 1
028600              until WS-Month-Ix > WS-Dft-Months-Used.
028700*
028800     perform  cc220-Fix-Zero-Index thru cc220-Fix-Zero-Index-Exit
028900              varying WS-Month-Ix from 1 by 1
029000              until WS-Month-Ix > WS-Dft-Months-Used.
029100*
029200     perform  cc230-Pet-And-Deficit thru cc230-Pet-And-Deficit-Exit
029300              varying WS-Month-Ix from 1 by 1
029400              until WS-Month-Ix > WS-Dft-Months-Used.
029500*
029600     perform  cc240-Emit-Deficit thru cc240-Emit-Deficit-Exit
029700              varying WS-Month-Ix from 1 by 1
029800              until WS-Month-Ix > WS-Dft-Months-Used.
029900 bb100-Deficit-Pass-Exit.
030000     exit.
030100*
030200*****************************************************************
030300*  cc200-Mean-Temp - T(m), T+(m), monthly heat index i(m).       *
030400*****************************************************************
030500*
030600 cc200-Mean-Temp.
030700     if       WS-Dft-Temp-Count (WS-Month-Ix) > zero
030800              compute WS-Dft-Temp-Mean (WS-Month-Ix) rounded =
030900                      WS-Dft-Temp-Sum (WS-Month-Ix) /
031000                      WS-Dft-Temp-Count (WS-Month-Ix)
031100     else
031200              move    zero to WS-Dft-Temp-Mean (WS-Month-Ix).
031300*
031400     if       WS-Dft-Temp-Mean (WS-Month-Ix) > zero
031500              move    WS-Dft-Temp-Mean (WS-Month-Ix) to WS-Dft-Tplus
031600     else
031700              move    zero to WS-Dft-Tplus.
031800*
031900     compute  WS-Dft-Ratio = WS-Dft-Tplus / 5.
032000     compute  WS-Dft-Heat-Index (WS-Month-Ix) rounded =
032100              WS-Dft-Ratio ** 1.514.
032200 cc200-Mean-Temp-Exit.
032300     exit.
032400*
032500*****************************************************************
032600*  cc210-Roll-Index - I(m), the 12-month centred rolling sum of  *
032700*  i(m); short at either edge of the deck re-uses the nearest     *
032800*  computed value (the fixed-window rule CR-118 documents for a   *
032900*  deck under a full year).                                       *
033000*****************************************************************
033100*
033200 cc210-Roll-Index.
033300     compute  WS-Dft-Window-Lo = WS-Month-Ix - 5.
033400     compute  WS-Dft-Window-Hi = WS-Month-Ix + 6.
033500     if       WS-Dft-Window-Lo < 1
033600              move 1 to WS-Dft-Window-Lo.
033700     if       WS-Dft-Window-Hi > WS-Dft-Months-Used
033800              move WS-Dft-Months-Used to WS-Dft-Window-Hi.
033900*
034000     move     zero to WS-Dft-Annual-Index (WS-Month-Ix).
034100     perform  cc211-Roll-Add thru cc211-Roll-Add-Exit
034200              varying WS-Fill-Ix from WS-Dft-Window-Lo by 1
034300              until WS-Fill-Ix > WS-Dft-Window-Hi.
034400 cc210-Roll-Index-Exit.
034500     exit.
034600*
034700 cc211-Roll-Add.
034800     add      WS-Dft-Heat-Index (WS-Fill-Ix)
034900              to WS-Dft-Annual-Index (WS-Month-Ix).
035000 cc211-Roll-Add-Exit.
035100     exit.
035200*
035300*****************************************************************
035400*  cc220-Fix-Zero-Index - if I(m) came out zero, borrow the      *
035500*  nearest month whose I is non-zero rather than divide by zero  *
035600*  three paragraphs downstream.                                   *
035700*****************************************************************
035800*
035900 cc220-Fix-Zero-Index.
036000     if       WS-Dft-Annual-Index (WS-Month-Ix) not = zero
036100              go to cc220-Fix-Zero-Index-Exit.
036200*
036300     move     "N" to WS-Dft-Found-Flag.
036400     move     WS-Month-Ix to WS-Dft-Nonzero-Ix.
036500     perform  cc221-Scan-Outward thru cc221-Scan-Outward-Exit
036600              varying WS-Scan-Ix from 1 by 1
036700              until WS-Scan-Ix > WS-Dft-Months-Used
036800              or WS-Dft-Found.
036900     if       WS-Dft-Found
037000              move WS-Dft-Annual-Index (WS-Dft-Nonzero-Ix)
037100                   to WS-Dft-Annual-Index (WS-Month-Ix).
037200 cc220-Fix-Zero-Index-Exit.
037300     exit.
037400*
037500 cc221-Scan-Outward.
037600     if       WS-Dft-Annual-Index (WS-Scan-Ix) not = zero
037700              move     WS-Scan-Ix to WS-Dft-Nonzero-Ix
037800              move     "Y"        to WS-Dft-Found-Flag.
037900 cc221-Scan-Outward-Exit.
038000     exit.
038100*
038200*****************************************************************
038300*  cc230-Pet-And-Deficit - exponent a, PET(m), D(m) = P(m)-PET(m).*
038400*****************************************************************
038500*
038600 cc230-Pet-And-Deficit.
038700     compute  WS-Dft-I-Cubed   = WS-Dft-Annual-Index (WS-Month-Ix) ** 3.
038800     compute  WS-Dft-I-Squared = WS-Dft-Annual-Index (WS-Month-Ix) ** 2.
038900     compute  WS-Dft-Exponent-A (WS-Month-Ix) rounded =
039000              (0.000000675 * WS-Dft-I-Cubed)
039100            - (0.0000771   * WS-Dft-I-Squared)
039200            + (0.0179      * WS-Dft-Annual-Index (WS-Month-Ix))
039300            + 0.492.
039400*
039500     if       WS-Dft-Temp-Mean (WS-Month-Ix) > zero
039600              move    WS-Dft-Temp-Mean (WS-Month-Ix) to WS-Dft-Tplus
039700     else
039800              move    zero to WS-Dft-Tplus.
039900     compute  WS-Dft-Ratio =
040000              (10 * WS-Dft-Tplus) / WS-Dft-Annual-Index (WS-Month-Ix).
040100     if       UPSI-0 ON
040200              display "CRAGGR TRACE DFT-RATIO=" WS-Dft-Ratio-X.
040300     compute  WS-Dft-Pet (WS-Month-Ix) rounded =
040400              16 * (WS-Dft-Ratio **
040500                    WS-Dft-Exponent-A (WS-Month-Ix)).
040600*
040700     compute  WS-Dft-Deficit (WS-Month-Ix) rounded =
040800              WS-Dft-Precip-Sum (WS-Month-Ix) - WS-Dft-Pet (WS-Month-Ix).
040900 cc230-Pet-And-Deficit-Exit.
041000     exit.
041100*
041200 cc240-Emit-Deficit.
041300     move     spaces to MONTHLY-VALUE-RECORD.
041400     move     WS-Dft-Month (WS-Month-Ix) to MON-DATE (1:7).
041500     move     "-01"                      to MON-DATE (8:3).
041600     move     WS-Dft-Deficit (WS-Month-Ix) to MON-VALUE.
041700     write    MONTHLY-VALUE-RECORD.
041800     add      1 to WS-Months-Written.
041900 cc240-Emit-Deficit-Exit.
042000     exit.
042100*
042200 aa090-Wrapup.
042300     close    DAILYIN-FILE MONTHOUT-FILE.
042400     display  "CRAGGR - MONTHLY AGGREGATOR - CONTROL TOTALS".
042500     display  "DAYS READ.................. " WS-Days-Read.
042600     display  "MONTHS WRITTEN.............. " WS-Months-Written.
042700 aa090-Wrapup-Exit.
042800     exit.
