000100*****************************************************************
000200*                                                                *
000300*   Linkage Block For CRQUAL (Event / Unit Qualification)       *
000400*     Called once per (event, unit) pair from CRPRICE's         *
000500*     bb010-Count-Qualifiers.  CRQ-RULE-CODE mirrors             *
000600*     PRM-RULE-CODE; CRQ-VERT-TBL is only populated when the     *
000700*     POLYGON rule is in force.                                  *
000800*                                                                *
000900*****************************************************************
001000* 23/01/26 vbc - Created.
001100*
001200 01  CRQUAL-LINKAGE-RECORD.
001300     03  CRQ-RULE-CODE                pic x(1).
001400         88  CRQ-RULE-LEGACY-EQ           value "M".
001500         88  CRQ-RULE-GEO-RADIUS          value "R".
001600         88  CRQ-RULE-POLYGON             value "P".
001700         88  CRQ-RULE-INDEX               value "X".
001800     03  CRQ-EVT-LAT                  pic s9(3)v9(4) comp-3.
001900     03  CRQ-EVT-LON                  pic s9(3)v9(4) comp-3.
002000     03  CRQ-EVT-VALUE                pic s9(5)v9(4) comp-3.
002100     03  CRQ-EVT-UNIT-ID               pic x(12).
002200     03  CRQ-UNT-ID                   pic x(12).
002300     03  CRQ-UNT-LAT                  pic s9(3)v9(4) comp-3.
002400     03  CRQ-UNT-LON                  pic s9(3)v9(4) comp-3.
002500     03  CRQ-UNT-NVERT                pic 9(2) comp-3.
002600     03  CRQ-VERTICES.
002700         05  CRQ-VERT-TBL occurs 20.
002800             07  CRQ-VERT-LAT         pic s9(3)v9(4) comp-3.
002900             07  CRQ-VERT-LON         pic s9(3)v9(4) comp-3.
003000     03  CRQ-THRESHOLD                pic s9(5)v9(4) comp-3.
003100     03  CRQ-R-KM                     pic 9(5)v99 comp-3.
003200     03  CRQ-QUALIFIES                pic x(1).
003300         88  CRQ-YES-QUALIFIES            value "Y".
003400         88  CRQ-NO-QUALIFIES             value "N".
003500*
