000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Rainfall Generator Parameter File     *
000400*   (RAINPRM)                                                    *
000500*     Input to CRRAIN (U9) - a single control record read once   *
000600*     at the top of the run.  Bounding box plus the year span    *
000700*     tells CRRAIN where and when to scatter its stations and     *
000800*     events; N-STATIONS/N-EVENTS/SEED are what underwriting      *
000900*     varies run to run when they want a bigger synthetic book    *
001000*     or a fresh draw off the same generator.                     *
001100*                                                                *
001200*****************************************************************
001300*  File size 60 bytes.
001400*
001500* 27/01/26 vbc - Created.
001600*
001700 01  RAINFALL-PARAMETER-RECORD.
001800     03  RAP-MIN-LAT                 pic s9(3)v9(4).
001900     03  RAP-MAX-LAT                 pic s9(3)v9(4).
002000     03  RAP-MIN-LON                 pic s9(3)v9(4).
002100     03  RAP-MAX-LON                 pic s9(3)v9(4).
002200     03  RAP-START-YEAR               pic 9(4).
002300     03  RAP-END-YEAR                 pic 9(4).
002400     03  RAP-N-STATIONS               pic 9(3).
002500     03  RAP-N-EVENTS                 pic 9(5).
002600     03  RAP-SEED                    pic 9(10).
002700     03  filler                       pic x(6).
002800*
