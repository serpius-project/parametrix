000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Observation + Policy File (OBSIN)    *
000400*     Input to CRPAYD (U4). Also the shape CRSIMOB (U5) builds  *
000500*     in working storage before handing off to CRTRIG.          *
000600*                                                                *
000700*****************************************************************
000800*  File size 96 bytes (90 plus a 6-byte pad at the tail).
000900*
001000* 11/01/26 vbc - Created.
001100* 19/01/26 vbc - Added OBS-POLICY-THRESHOLD/PAYOUT - these travel
001200*                with the observation so CRPAYD needs no separate
001300*                policy lookup file. Underwriting, ticket CR-108.
001400* 30/01/26 vbc - Dropped OBS-DT-* - there is no month control-break
001500*                test against OBS-DATE anywhere, CRPAYD and CRSIMOB
001600*                only ever move the whole field. Ticket CR-122.
001700*
001800 01  OBSERVATION-RECORD.
001900     03  OBS-HAZARD               pic x(12).
002000     03  OBS-LAT                  pic s9(3)v9(4).
002100     03  OBS-LON                  pic s9(3)v9(4).
002200     03  OBS-DATE                 pic x(10).
002300     03  OBS-VALUE                pic s9(7)v9(4).
002400     03  OBS-UNIT                 pic x(6).
002500     03  OBS-SOURCE               pic x(20).
002600     03  OBS-ERROR-FLAG           pic x(1).
002700         88  OBS-IN-ERROR             value "Y".
002800         88  OBS-IS-CLEAN             value "N".
002900     03  OBS-POLICY-THRESHOLD     pic s9(7)v9(4).
003000     03  OBS-POLICY-PAYOUT        pic 9(9)v99.
003100     03  filler                   pic x(6).
003200*
