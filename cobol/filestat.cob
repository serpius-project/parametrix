000100*****************************************************************
000200*  File Status Decode - common fragment, REPLACING STATUS/MSG  *
000300*****************************************************************
000400* 10/01/26 vbc - Created from the pattern used across the PY
000500*                programs (see ZZ040-Evaluate-Message there).
000600*                COPY this with REPLACING ==STATUS== by the 2-char
000700*                status field and ==MSG== by a PIC X(25) receiving
000800*                field, then DISPLAY MSG on a bad OPEN/READ/WRITE.
000900 EVALUATE ==STATUS==
001000     WHEN "00" MOVE "OK                       " TO ==MSG==
001100     WHEN "02" MOVE "DUPLICATE KEY            " TO ==MSG==
001200     WHEN "10" MOVE "END OF FILE              " TO ==MSG==
001300     WHEN "23" MOVE "RECORD NOT FOUND         " TO ==MSG==
001400     WHEN "30" MOVE "PERMANENT I/O ERROR      " TO ==MSG==
001500     WHEN "35" MOVE "FILE NOT FOUND           " TO ==MSG==
001600     WHEN "37" MOVE "OPEN NOT ALLOWED FOR ORG." TO ==MSG==
001700     WHEN "41" MOVE "FILE ALREADY OPEN        " TO ==MSG==
001800     WHEN "42" MOVE "FILE NOT OPEN            " TO ==MSG==
001900     WHEN OTHER
002000              MOVE "STATUS NOT IN CR0nn TABLE" TO ==MSG==
002100 END-EVALUATE.
