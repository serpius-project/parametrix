000100*****************************************************************
000200*                                                                *
000300*        CRTRIG - Trigger / Payout Decision (Shared Core)        *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       crtrig.
001100*
001200*    Author.            Vincent B Coen FBCS, FIDM, FIDPM, 15/01/2026.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers, Climate-Risk Systems Group.
001600*
001700*    Date-Written.      15/01/2026.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.          Copyright (C) 2026, Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.           One decision routine shared by CRPAYD (reading
002600*                        real observations) and CRSIMOB (reading
002700*                        simulated ones) so underwriting only has to
002800*                        sign off on the trigger logic once.
002900*
003000*    Version.           1.00 of 15/01/2026.
003100*
003200*    Called modules.    None.
003300*
003400* Changes:
003500* 15/01/26 vbc - 1.00 Created - pulled the trigger test out of the
003600*                     first cut of CRPAYD when CRSIMOB turned out to
003700*                     need the identical logic. Ticket CR-107.
003800*
003900 environment              division.
004000*=================================
004100*
004200 copy "envdiv.cob".
004300 input-output             section.
004400*--------------------------------
004500*
004600 data                     division.
004700*=================================
004800 working-storage section.
004900*------------------------
005000*
005100 01  WS-Work.
005200     03  WS-Margin-X          comp-3 pic s9(7)v9(4).
005300*                                        kept for the DISPLAY trace -
005400*                                        UPSI-0 turns on under CR-114.
005500     03  WS-Margin-X-R          redefines WS-Margin-X
005600                                        pic x(6).
005700     03  WS-Last-Value        comp-3 pic s9(7)v9(4).
005800*                                        kept for the DISPLAY trace
005900*                                        UPSI-0 turns on under CR-114.
006000     03  WS-Last-Value-X        redefines WS-Last-Value
006100                                        pic x(6).
006200     03  WS-Last-Threshold    comp-3 pic s9(7)v9(4).
006300     03  WS-Last-Threshold-X     redefines WS-Last-Threshold
006400                                        pic x(6).
006500*
006600 linkage                  section.
006700*---------------------------------
006800*
006900 copy "wscrtrig.cob".
007000*
007100 procedure division using Crtrig-Linkage-Record.
007200*================================================
007300*
007400 aa000-Main.
007500     move     "OK   "  to TRG-Status.
007600     move     "N"      to TRG-Triggered.
007700     move     zero     to TRG-Margin TRG-Payout-Due.
007800*
007900     evaluate TRG-Hazard
008000         when "FLOOD"          move "HIGH-IS-BAD" to TRG-Direction
008100         when "HEATWAVE"       move "HIGH-IS-BAD" to TRG-Direction
008200         when "WATERSTRESS"    move "LOW-IS-BAD " to TRG-Direction
008300         when "DROUGHT"        move "LOW-IS-BAD " to TRG-Direction
008400         when other            move "HIGH-IS-BAD" to TRG-Direction
008500     end-evaluate.
008600*
008700     if       TRG-In-Error
008800              move     "ERROR" to TRG-Status
008900              go to    aa000-Main-Exit.
009000*
009100     move     TRG-Value     to WS-Last-Value.
009200     move     TRG-Threshold to WS-Last-Threshold.
009300     if       UPSI-0 ON
009400              display "CRTRIG TRACE VALUE=" WS-Last-Value-X
009500                       " THRESHOLD=" WS-Last-Threshold-X.
009600*
009700     if       TRG-High-Is-Bad
009800              perform  bb010-High-Is-Bad thru bb010-High-Is-Bad-Exit
009900     else
010000              perform  bb020-Low-Is-Bad  thru bb020-Low-Is-Bad-Exit.
010100*
010200     if       TRG-Is-Triggered
010300              move     TRG-Payout to TRG-Payout-Due
010400     else
010500              move     zero       to TRG-Payout-Due.
010600*
010700 aa000-Main-Exit.
010800     goback.
010900*
011000*****************************************************************
011100*  bb010-High-Is-Bad - triggered iff value > threshold (strict). *
011200*****************************************************************
011300*
011400 bb010-High-Is-Bad.
011500     compute  WS-Margin-X rounded = TRG-Value - TRG-Threshold.
011600     move     WS-Margin-X to TRG-Margin.
011700     if       UPSI-0 ON
011800              display "CRTRIG TRACE MARGIN=" WS-Margin-X-R.
011900     if       TRG-Value > TRG-Threshold
012000              move     "Y" to TRG-Triggered
012100     else
012200              move     "N" to TRG-Triggered.
012300 bb010-High-Is-Bad-Exit.
012400     exit.
012500*
012600*****************************************************************
012700*  bb020-Low-Is-Bad - triggered iff value < threshold (strict).  *
012800*****************************************************************
012900*
013000 bb020-Low-Is-Bad.
013100     compute  WS-Margin-X rounded = TRG-Threshold - TRG-Value.
013200     move     WS-Margin-X to TRG-Margin.
013300     if       UPSI-0 ON
013400              display "CRTRIG TRACE MARGIN=" WS-Margin-X-R.
013500     if       TRG-Value < TRG-Threshold
013600              move     "Y" to TRG-Triggered
013700     else
013800              move     "N" to TRG-Triggered.
013900 bb020-Low-Is-Bad-Exit.
014000     exit.
014100*
014200 zz999-Program-Exit.
014300     exit     program.
