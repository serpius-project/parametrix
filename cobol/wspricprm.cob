000100*****************************************************************
000200*                                                                *
000300*   Record Definition For Pricing Parameter File (PRICPRM)     *
000400*     Input to CRPRICE (U7) - a single control record read      *
000500*     once at the top of the run.  PRM-RULE-CODE tells CRQUAL    *
000600*     which of the four U8 trigger rules to apply for this      *
000700*     book of business.                                          *
000800*                                                                *
000900*****************************************************************
001000*  File size 48 bytes.
001100*
001200* 22/01/26 vbc - Created.
001300*
001400 01  PRICING-PARAMETER-RECORD.
001500     03  PRM-RULE-CODE               pic x(1).
001600         88  PRM-RULE-LEGACY-EQ          value "M".
001700         88  PRM-RULE-GEO-RADIUS         value "R".
001800         88  PRM-RULE-POLYGON            value "P".
001900         88  PRM-RULE-INDEX              value "X".
002000     03  PRM-THRESHOLD                pic s9(5)v9(4).
002100     03  PRM-R-KM                    pic 9(5)v99.
002200     03  PRM-T-YEARS                  pic 9(3)v9(4).
002300     03  PRM-L                        pic 9(9)v99.
002400     03  PRM-ALPHA                    pic 9(1)v9(4).
002500     03  PRM-T-HIST                   pic 9(4)v9(2).
002600     03  filler                       pic x(2).
002700*
